000010******************************************************************
000020* FECHA       : 08/01/1991                                       *
000030* PROGRAMADOR : JUAN CARLOS ALVARADO LEMUS (JCAL)                *
000040* APLICACION  : ESTADISTICAS DE VENTAS POR TIENDA                *
000050* PROGRAMA    : ESTADIS1                                         *
000060* TIPO        : BATCH                                            *
000070* DESCRIPCION : TABLERO DE INDICADORES (DASHBOARD) CON ALCANCE   *
000080*             : SEGUN ROL (INVERSIONISTA, ADMINISTRADOR DE       *
000090*             : TIENDA O ADMINISTRADOR GLOBAL) Y PRONOSTICO DE   *
000100*             : VENTAS/EXISTENCIA POR REGRESION LINEAL SIMPLE.   *
000110* ARCHIVOS    : RAORDH=C, RAORDL=C, RAPROD=C                     *
000120* ACCION (ES) : D=TABLERO (DASHBOARD), P=PREDICCION (PRONOSTICO) *
000130* PROGRAMA(S) : NINGUNO                                          *
000140* INSTALADO   : 18/01/1991                                       *
000150******************************************************************
000160*               B I T A C O R A   D E   C A M B I O S            *
000170******************************************************************
000180* 08/01/1991 JCAL 000502 ALTA INICIAL, SOLO TABLERO GLOBAL       *
000190* 14/05/1993 RMVH 000790 SE AGREGA ALCANCE POR TIENDA            *
000200* 09/09/1995 RMVH 001001 SE AGREGA ALCANCE POR INVERSIONISTA     *
000210* 17/12/1998 RMVH 001199 REVISION Y2K - TODAS LAS FECHAS DE      *
000220*             FILTRO SE CONFIRMAN A CUATRO DIGITOS DE ANIO       *
000230* 23/02/1999 RMVH 001206 REVISION Y2K - LA RUTINA DE UN DIA MAS  *
000240*             AHORA CALCULA BISIESTO CON LA REGLA DE SIGLO       *
000250*             COMPLETA (ANTES SOLO ANIO MULTIPLO DE 4)           *
000260* 11/03/2020 EEDR 108890 SE AGREGA ACCION P (PREDICCION POR      *
000270*             REGRESION LINEAL A 30 DIAS)                        *
000280* 09/08/2023 PEDR 122980 LA COMPRESION DE LA SERIE DIARIA A 20   *
000290*             PUNTOS AHORA AGRUPA POR BLOQUES EN VEZ DE RECORTAR *
000295* 14/03/2025 PEDR 125410 ALCANCE INVERSIONISTA: INGRESO TOTAL SE*
000296*             RECALCULA SOBRE LOS 10 PRODUCTOS TOP DESPUES DE    *
000297*             215-ELIGE-TOP-PRODUCTOS; ANTES REUSABA ACUMULADOR *
000298*             COMPLETO Y SOBREESTIMABA EL TOTAL CON MAS DE 10    *
000299*             PRODUCTOS DISTINTOS                                *
000300* 14/03/2025 PEDR 125410 EL TABLERO AHORA TRADUCE AL ESPANOL LOS *
000310*             ENCABEZADOS DE TOTALES (ANTES QUEDABAN EN INGLES,  *
000320*             INCONSISTENTE CON EL RESTO DEL REPORTE); SE CORRIGE*
000330*             332-IMPRIME-UN-PRONOSTICO-E, QUE CERRABA MAL       *
000340*             COPIADA DE 330-IMPRIME-PREDICCION                  *
000360******************************************************************
000370 IDENTIFICATION DIVISION.
000380 PROGRAM-ID.                    ESTADIS1.
000390 AUTHOR.                        JUAN CARLOS ALVARADO LEMUS.
000400 INSTALLATION.                  SISTEMAS - ESTADISTICAS DE VENTAS.
000410 DATE-WRITTEN.                  08/01/1991.
000420 DATE-COMPILED.
000430 SECURITY.                      USO INTERNO - DEPARTAMENTO DE
000440                                 SISTEMAS UNICAMENTE.
000450******************************************************************
000460 ENVIRONMENT DIVISION.
000470 CONFIGURATION SECTION.
000480 SPECIAL-NAMES.
000490     C01 IS TOP-OF-FORM
000500     CLASS CLASE-NUMERICA IS '0' THRU '9'.
000510 INPUT-OUTPUT SECTION.
000520 FILE-CONTROL.
000530     SELECT RAORDH  ASSIGN   TO RAORDH
000540            ORGANIZATION     IS INDEXED
000550            ACCESS MODE      IS DYNAMIC
000560            RECORD KEY       IS RAOH-LLAVE
000570            FILE STATUS      IS FS-RAORDH
000580                                FSE-RAORDH.
000590     SELECT RAORDL  ASSIGN   TO RAORDL
000600            ORGANIZATION     IS INDEXED
000610            ACCESS MODE      IS DYNAMIC
000620            RECORD KEY       IS RAOL-LLAVE
000630            FILE STATUS      IS FS-RAORDL
000640                                FSE-RAORDL.
000650     SELECT RAPROD  ASSIGN   TO RAPROD
000660            ORGANIZATION     IS INDEXED
000670            ACCESS MODE      IS RANDOM
000680            RECORD KEY       IS RAPR-LLAVE
000690            FILE STATUS      IS FS-RAPROD
000700                                FSE-RAPROD.
000830     SELECT TARJETAS ASSIGN  TO SYSIN
000840            ORGANIZATION     IS LINE SEQUENTIAL
000850            FILE STATUS      IS FS-TARJETAS.
000860     SELECT REPORTE  ASSIGN  TO SYSOUT
000870            ORGANIZATION     IS LINE SEQUENTIAL
000880            FILE STATUS      IS FS-REPORTE.
000890 DATA DIVISION.
000900 FILE SECTION.
000910 FD  RAORDH.
000920     COPY RAORDHM.
000930 FD  RAORDL.
000940     COPY RAORDLM.
000950 FD  RAPROD.
000960     COPY RAPRODM.
001010 FD  TARJETAS
001020     LABEL RECORD IS OMITTED
001030     RECORD CONTAINS 80 CHARACTERS.
001040 01  WKS-TARJETA-ENTRADA         PIC X(80).
001050 FD  REPORTE
001060     LABEL RECORD IS OMITTED
001070     RECORD CONTAINS 132 CHARACTERS
001080     LINAGE IS 60 WITH FOOTING AT 55.
001090 01  WKS-LINEA-REPORTE           PIC X(132).
001100 WORKING-STORAGE SECTION.
001110******************************************************************
001120*          RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS         *
001130******************************************************************
001140 01  WKS-FS-STATUS.
001150     02  FS-RAORDH                PIC 9(02) VALUE ZEROES.
001160     02  FSE-RAORDH.
001170         04  FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
001180         04  FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
001190         04  FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
001200     02  FS-RAORDL                PIC 9(02) VALUE ZEROES.
001210     02  FSE-RAORDL.
001220         04  FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
001230         04  FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
001240         04  FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
001250     02  FS-RAPROD                PIC 9(02) VALUE ZEROES.
001260     02  FSE-RAPROD.
001270         04  FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
001280         04  FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
001290         04  FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
001400     02  FS-TARJETAS              PIC 9(02) VALUE ZEROES.
001410     02  FS-REPORTE               PIC 9(02) VALUE ZEROES.
001415     02  FILLER                   PIC X(04) VALUE SPACES.
001420 01  PROGRAMA                     PIC X(08) VALUE 'ESTADIS1'.
001430 01  ARCHIVO                      PIC X(08) VALUE SPACES.
001440 01  ACCION                       PIC X(10) VALUE SPACES.
001450 01  LLAVE                        PIC X(32) VALUE SPACES.
001460******************************************************************
001470*          TARJETAS DE ENTRADA (SYSIN) - UNA POR ACCION          *
001480******************************************************************
001490 01  WKS-TARJETA-D REDEFINES WKS-TARJETA-ENTRADA.
001500     02  WKS-TD-TIPO              PIC X(01).
001510     02  WKS-TD-ROL               PIC X(01).
001520         88  WKS-ROL-INVERSIONISTA      VALUE 'I'.
001530         88  WKS-ROL-ADMIN-TIENDA       VALUE 'S'.
001540         88  WKS-ROL-ADMIN-GLOBAL       VALUE 'G'.
001550     02  WKS-TD-ROL-ID            PIC 9(09).
001560     02  WKS-TD-FECHA-DESDE       PIC 9(08).
001570     02  WKS-TD-FECHA-HASTA       PIC 9(08).
001580     02  FILLER                   PIC X(53).
001590 01  WKS-TARJETA-P REDEFINES WKS-TARJETA-ENTRADA.
001600     02  WKS-TP-TIPO              PIC X(01).
001610     02  WKS-TP-ROL               PIC X(01).
001620     02  WKS-TP-ROL-ID            PIC 9(09).
001630     02  WKS-TP-METRICA           PIC X(01).
001640         88  WKS-METRICA-INGRESO          VALUE 'R'.
001650         88  WKS-METRICA-EXISTENCIA       VALUE 'S'.
001660     02  FILLER                   PIC X(60).
001670******************************************************************
001680*                 C A M P O S   D E   T R A B A J O              *
001690******************************************************************
001700 01  WKS-CAMPOS-DE-TRABAJO.
001710     02  WKS-ROL                  PIC X(01) VALUE SPACES.
001720     02  WKS-ROL-ID               PIC 9(09) VALUE ZEROES.
001730     02  WKS-METRICA              PIC X(01) VALUE SPACES.
001740     02  WKS-FECHA-DESDE          PIC 9(08) VALUE ZEROES.
001750     02  WKS-FECHA-HASTA          PIC 9(08) VALUE ZEROES.
001760     02  WKS-FECHA-HOY            PIC 9(08) VALUE ZEROES.
001770     02  WKS-FECHA-HOY-R REDEFINES WKS-FECHA-HOY.
001780         04  WKS-FH-ANIO          PIC 9(04).
001790         04  WKS-FH-MES           PIC 9(02).
001800         04  WKS-FH-DIA           PIC 9(02).
001810     02  WKS-SUBI                 PIC 9(04) COMP VALUE ZERO.
001820     02  WKS-SUBJ                 PIC 9(04) COMP VALUE ZERO.
001830     02  WKS-TOTAL-INGRESO        PIC S9(11)V99 VALUE ZEROES.
001840     02  WKS-TOTAL-UNIDADES       PIC S9(09) VALUE ZEROES.
001850     02  WKS-TOTAL-PEDIDOS        PIC S9(07) VALUE ZEROES.
001860     02  WKS-PROMEDIO-PEDIDO      PIC S9(09)V99 VALUE ZEROES.
001870     02  WKS-MONTO-LINEA          PIC S9(11)V99 VALUE ZEROES.
001880     02  WKS-EDITADO-MONTO        PIC Z,ZZZ,ZZZ,ZZ9.99-.
001890     02  WKS-EDITADO-CONTADOR     PIC ZZZZZ9.
001895     02  FILLER                   PIC X(02) VALUE SPACES.
001900******************************************************************
001910*   TABLA DE PEDIDOS QUE CALIFICAN EL FILTRO DE FECHA (Y DE      *
001920*   TIENDA CUANDO EL ALCANCE ES ADMIN-TIENDA). SE ARMA LEYENDO   *
001930*   RAORDH COMPLETO CON START + READ NEXT, QUEDA EN ORDEN        *
001940*   ASCENDENTE DE PEDIDO-ID PORQUE ASI ESTA LA LLAVE             *
001950******************************************************************
001960 01  WKS-TABLA-PEDIDOS.
001970     02  WKS-PED-CONTADOR         PIC 9(04) COMP VALUE ZERO.
001980     02  WKS-PED-APUNTADOR        PIC 9(04) COMP VALUE ZERO.
001990     02  WKS-PED-FILA OCCURS 1000 TIMES INDEXED BY WKS-PED-IDX.
002000         04  WKS-PED-PEDIDO-ID    PIC 9(09).
002010         04  WKS-PED-TIENDA-ID    PIC 9(09).
002020         04  WKS-PED-FECHA        PIC 9(08).
002025         04  FILLER               PIC X(01).
002030******************************************************************
002040*    SERIE DIARIA (INGRESO Y UNIDADES) - UN RENGLON POR FECHA    *
002050*    DISTINTA ENCONTRADA, EN EL ORDEN EN QUE SE ENCUENTRA        *
002060******************************************************************
002070 01  WKS-TABLA-DIARIA.
002080     02  WKS-DIA-CONTADOR         PIC 9(04) COMP VALUE ZERO.
002090     02  WKS-DIA-FILA OCCURS 400 TIMES INDEXED BY WKS-DIA-IDX.
002100         04  WKS-DIA-FECHA        PIC 9(08).
002110         04  WKS-DIA-INGRESO      PIC S9(11)V99.
002120         04  WKS-DIA-UNIDADES     PIC S9(09).
002125         04  FILLER               PIC X(01).
002121 01  WKS-DIA-TEMPORAL.
002122     02  WKS-DIAT-FECHA           PIC 9(08).
002123     02  WKS-DIAT-INGRESO         PIC S9(11)V99.
002124     02  WKS-DIAT-UNIDADES        PIC S9(09).
002126     02  FILLER                   PIC X(01).
002130******************************************************************
002140*    SERIE COMPRIMIDA A 20 PUNTOS - COMPRIME-TIME-SERIES         *
002150******************************************************************
002160 01  WKS-SERIE-COMPRIMIDA.
002170     02  WKS-COM-CONTADOR         PIC 9(04) COMP VALUE ZERO.
002180     02  WKS-COM-FILA OCCURS 20 TIMES INDEXED BY WKS-COM-IDX.
002190         04  WKS-COM-FECHA        PIC 9(08).
002200         04  WKS-COM-VALOR        PIC S9(11)V99.
002205         04  FILLER               PIC X(01).
002210******************************************************************
002220*    TOTAL POR PRODUCTO, CATEGORIA (SUBCATEGORIA), TIENDA E      *
002230*    INVERSIONISTA - SE LLENAN SEGUN EL ALCANCE ACTIVO           *
002240******************************************************************
002250 01  WKS-TABLA-PRODUCTO.
002260     02  WKS-PRO-CONTADOR         PIC 9(04) COMP VALUE ZERO.
002270     02  WKS-PRO-FILA OCCURS 300 TIMES INDEXED BY WKS-PRO-IDX.
002280         04  WKS-PRO-PRODUCTO-ID  PIC 9(09).
002290         04  WKS-PRO-INGRESO      PIC S9(11)V99.
002295         04  FILLER               PIC X(01).
002300 01  WKS-TABLA-CATEGORIA.
002310     02  WKS-CAT-CONTADOR         PIC 9(04) COMP VALUE ZERO.
002320     02  WKS-CAT-FILA OCCURS 100 TIMES INDEXED BY WKS-CAT-IDX.
002330         04  WKS-CAT-SUBCATEGORIA-ID PIC 9(09).
002340         04  WKS-CAT-INGRESO      PIC S9(11)V99.
002345         04  FILLER               PIC X(01).
002350 01  WKS-TABLA-TIENDA.
002360     02  WKS-TDA-CONTADOR         PIC 9(04) COMP VALUE ZERO.
002370     02  WKS-TDA-FILA OCCURS 50 TIMES INDEXED BY WKS-TDA-IDX.
002380         04  WKS-TDA-TIENDA-ID    PIC 9(09).
002390         04  WKS-TDA-INGRESO      PIC S9(11)V99.
002395         04  FILLER               PIC X(01).
002400 01  WKS-TABLA-INVERSIONISTA.
002410     02  WKS-INV-CONTADOR         PIC 9(04) COMP VALUE ZERO.
002420     02  WKS-INV-FILA OCCURS 300 TIMES INDEXED BY WKS-INV-IDX.
002430         04  WKS-INV-INVERSIONISTA-ID PIC 9(09).
002440         04  WKS-INV-INGRESO      PIC S9(11)V99.
002445         04  FILLER               PIC X(01).
002450******************************************************************
002460*            T A B L A S   D E   T O P - N  Y A   E L E G I D A S*
002470******************************************************************
002480 01  WKS-TOP-PRODUCTOS.
002490     02  WKS-TOP-PRO-FILA OCCURS 10 TIMES.
002500         04  WKS-TOP-PRO-ID       PIC 9(09).
002510         04  WKS-TOP-PRO-INGRESO  PIC S9(11)V99.
002515         04  FILLER               PIC X(01).
002520 01  WKS-TOP-TIENDAS.
002530     02  WKS-TOP-TDA-FILA OCCURS 5 TIMES.
002540         04  WKS-TOP-TDA-ID       PIC 9(09).
002550         04  WKS-TOP-TDA-INGRESO  PIC S9(11)V99.
002555         04  FILLER               PIC X(01).
002560 01  WKS-TOP-INVERSIONISTAS.
002570     02  WKS-TOP-INV-FILA OCCURS 5 TIMES.
002580         04  WKS-TOP-INV-ID       PIC 9(09).
002590         04  WKS-TOP-INV-INGRESO  PIC S9(11)V99.
002595         04  FILLER               PIC X(01).
002610 01  WKS-MEJOR-IDX                PIC 9(04) COMP VALUE ZERO.
002630 01  WKS-TOP-N-ELEGIDOS           PIC 9(04) COMP VALUE ZERO.
002640******************************************************************
002650*        C A M P O S   D E   P R E D I C C I O N  (30 DIAS)      *
002660******************************************************************
002670 01  WKS-CAMPOS-PREDICCION.
002680     02  WKS-SUMA-X               PIC S9(09) COMP VALUE ZERO.
002690     02  WKS-SUMA-Y               PIC S9(13)V9(04) COMP-3 VALUE 0.
002700     02  WKS-SUMA-XY              PIC S9(13)V9(04) COMP-3 VALUE 0.
002710     02  WKS-SUMA-XX              PIC S9(13)V9(04) COMP-3 VALUE 0.
002720     02  WKS-N-PUNTOS             PIC S9(09) COMP VALUE ZERO.
002730     02  WKS-PENDIENTE            PIC S9(09)V9(06) COMP-3 VALUE 0.
002740     02  WKS-INTERCEPTO           PIC S9(09)V9(06) COMP-3 VALUE 0.
002750     02  WKS-DENOMINADOR          PIC S9(13)V9(04) COMP-3 VALUE 0.
002760     02  WKS-PRONOSTICO-FILA OCCURS 30 TIMES.
002770         04  WKS-PRO-FECHA        PIC 9(08).
002780         04  WKS-PRO-VALOR        PIC S9(09)V99.
002790     02  WKS-PRIMER-VALOR         PIC S9(09)V99 VALUE ZEROES.
002800     02  WKS-ULTIMO-VALOR         PIC S9(09)V99 VALUE ZEROES.
002810     02  WKS-CAMBIO-PCT           PIC S9(05)V9(04) COMP-3 VALUE 0.
002820     02  WKS-TENDENCIA            PIC X(18) VALUE SPACES.
002830     02  WKS-FECHA-TRABAJADA      PIC 9(08) VALUE ZEROES.
002840     02  WKS-FECHA-TRABAJADA-R REDEFINES WKS-FECHA-TRABAJADA.
002850         04  WKS-FT-ANIO          PIC 9(04).
002860         04  WKS-FT-MES           PIC 9(02).
002870         04  WKS-FT-DIA           PIC 9(02).
002880     02  WKS-ANIO-MOD-4           PIC 9(04) COMP VALUE ZERO.
002890     02  WKS-ANIO-MOD-100         PIC 9(04) COMP VALUE ZERO.
002900     02  WKS-ANIO-MOD-400         PIC 9(04) COMP VALUE ZERO.
002910     02  WKS-ANIO-BISIESTO        PIC 9(01) COMP VALUE ZERO.
002915     02  FILLER                   PIC X(03) VALUE SPACES.
002920******************************************************************
002930*   TABLA DE DIAS POR MES, CON FEBRERO EN 28 - SE AJUSTA A 29    *
002940*   EN LA RUTINA DE UN DIA MAS CUANDO EL ANIO ES BISIESTO        *
002950******************************************************************
002960 01  WKS-TABLA-DIAS.
002970     02  FILLER                   PIC 9(02) VALUE 31.
002980     02  FILLER                   PIC 9(02) VALUE 28.
002990     02  FILLER                   PIC 9(02) VALUE 31.
003000     02  FILLER                   PIC 9(02) VALUE 30.
003010     02  FILLER                   PIC 9(02) VALUE 31.
003020     02  FILLER                   PIC 9(02) VALUE 30.
003030     02  FILLER                   PIC 9(02) VALUE 31.
003040     02  FILLER                   PIC 9(02) VALUE 31.
003050     02  FILLER                   PIC 9(02) VALUE 30.
003060     02  FILLER                   PIC 9(02) VALUE 31.
003070     02  FILLER                   PIC 9(02) VALUE 30.
003080     02  FILLER                   PIC 9(02) VALUE 31.
003090 01  WKS-TABLA-DIAS-R REDEFINES WKS-TABLA-DIAS.
003100     02  WKS-DIAS-DEL-MES OCCURS 12 TIMES PIC 9(02).
003110 PROCEDURE DIVISION.
003120******************************************************************
003130*                   S E C C I O N   P R I N C I P A L            *
003140******************************************************************
003150 000-MAIN SECTION.
003160     PERFORM 010-APERTURA-ARCHIVOS
003170     PERFORM 020-LEE-TARJETA
003180     EVALUATE WKS-TARJETA-ENTRADA (1:1)
003190        WHEN 'D'
003200           PERFORM 200-ARMA-DASHBOARD
003210        WHEN 'P'
003220           PERFORM 300-PREDICCION
003230        WHEN OTHER
003240           DISPLAY '>>> ACCION DE SYSIN NO RECONOCIDA <<<'
003250                   UPON CONSOLE
003260     END-EVALUATE
003270     PERFORM 900-CIERRA-ARCHIVOS
003280     STOP RUN.
003290 000-MAIN-E. EXIT.
003300******************************************************************
003310 010-APERTURA-ARCHIVOS SECTION.
003320     ACCEPT WKS-FECHA-HOY FROM DATE YYYYMMDD
003330     OPEN INPUT RAORDH RAORDL RAPROD TARJETAS
003340          OUTPUT REPORTE
003350     IF FS-RAORDH NOT EQUAL 0
003360        DISPLAY '>>> ERROR AL ABRIR RAORDH <<<' UPON CONSOLE
003370        MOVE 91 TO RETURN-CODE
003380        STOP RUN
003390     END-IF.
003400 010-APERTURA-ARCHIVOS-E. EXIT.
003410
003420 020-LEE-TARJETA SECTION.
003430     READ TARJETAS INTO WKS-TARJETA-ENTRADA
003440        AT END
003450           DISPLAY '>>> SYSIN SIN TARJETA <<<' UPON CONSOLE
003460           MOVE SPACES TO WKS-TARJETA-ENTRADA
003470     END-READ.
003480 020-LEE-TARJETA-E. EXIT.
003490******************************************************************
003500*       A R M A   E L   T A B L E R O   ( D A S H B O A R D )    *
003510*                     ( A C C I O N   D )                        *
003520******************************************************************
003530 200-ARMA-DASHBOARD SECTION.
003540     MOVE WKS-TD-ROL         TO WKS-ROL
003550     MOVE WKS-TD-ROL-ID      TO WKS-ROL-ID
003560     MOVE WKS-TD-FECHA-DESDE TO WKS-FECHA-DESDE
003570     MOVE WKS-TD-FECHA-HASTA TO WKS-FECHA-HASTA
003580     PERFORM 201-DEFAULT-FECHAS
003590     PERFORM 202-CARGA-PEDIDOS-CALIFICADOS
003600     PERFORM 203-PROCESA-LINEAS-PEDIDO
003610     EVALUATE TRUE
003620        WHEN WKS-ROL-INVERSIONISTA
003630           PERFORM 210-DASHBOARD-INVERSIONISTA
003640        WHEN WKS-ROL-ADMIN-TIENDA
003650           PERFORM 220-DASHBOARD-TIENDA
003660        WHEN WKS-ROL-ADMIN-GLOBAL
003670           PERFORM 230-DASHBOARD-GLOBAL
003680     END-EVALUATE
003690     PERFORM 250-IMPRIME-DASHBOARD.
003700 200-ARMA-DASHBOARD-E. EXIT.
003710******************************************************************
003720*   SI NO VIENEN FECHAS EN LA TARJETA, EL RANGO POR DEFECTO ES   *
003730*   DE HOY MENOS UN MES A HOY                                    *
003740******************************************************************
003750 201-DEFAULT-FECHAS SECTION.
003760     IF WKS-FECHA-HASTA = 0
003770        MOVE WKS-FECHA-HOY TO WKS-FECHA-HASTA
003780     END-IF
003790     IF WKS-FECHA-DESDE = 0
003800        MOVE WKS-FH-ANIO TO WKS-FT-ANIO
003810        MOVE WKS-FH-MES  TO WKS-FT-MES
003820        MOVE WKS-FH-DIA  TO WKS-FT-DIA
003830        IF WKS-FT-MES = 1
003840           MOVE 12 TO WKS-FT-MES
003850           COMPUTE WKS-FT-ANIO = WKS-FT-ANIO - 1
003860        ELSE
003870           COMPUTE WKS-FT-MES = WKS-FT-MES - 1
003880        END-IF
003890        IF WKS-FT-DIA > WKS-DIAS-DEL-MES (WKS-FT-MES)
003900           MOVE WKS-DIAS-DEL-MES (WKS-FT-MES) TO WKS-FT-DIA
003910        END-IF
003920        MOVE WKS-FECHA-TRABAJADA TO WKS-FECHA-DESDE
003930     END-IF.
003940 201-DEFAULT-FECHAS-E. EXIT.
003950******************************************************************
003960*   CARGA LOS PEDIDOS QUE CALIFICAN EL RANGO DE FECHA (Y LA      *
003970*   TIENDA SI EL ALCANCE ES ADMIN-TIENDA), RECORRIENDO RAORDH    *
003980*   COMPLETO DE PRINCIPIO A FIN                                  *
003990******************************************************************
004000 202-CARGA-PEDIDOS-CALIFICADOS SECTION.
004010     MOVE 0 TO WKS-PED-CONTADOR
004020     MOVE 0 TO RAOH-PEDIDO-ID
004030     START RAORDH KEY IS NOT LESS THAN RAOH-LLAVE
004040        INVALID KEY
004050           MOVE 10 TO FS-RAORDH
004060     END-START
004070     PERFORM 204-REVISA-UN-PEDIDO
004080        UNTIL FS-RAORDH NOT = 0.
004090 202-CARGA-PEDIDOS-CALIFICADOS-E. EXIT.
004100
004110 204-REVISA-UN-PEDIDO SECTION.
004120     READ RAORDH NEXT RECORD
004130        AT END
004140           MOVE 10 TO FS-RAORDH
004150     END-READ
004160     IF FS-RAORDH = 0
004170        IF RAOH-FECHA-PEDIDO >= WKS-FECHA-DESDE
004180           AND RAOH-FECHA-PEDIDO <= WKS-FECHA-HASTA
004190           AND (NOT WKS-ROL-ADMIN-TIENDA
004200                OR RAOH-TIENDA-ID = WKS-ROL-ID)
004210              ADD 1 TO WKS-PED-CONTADOR
004220              IF WKS-PED-CONTADOR <= 1000
004230                 MOVE RAOH-PEDIDO-ID
004240                         TO WKS-PED-PEDIDO-ID (WKS-PED-CONTADOR)
004250                 MOVE RAOH-TIENDA-ID
004260                         TO WKS-PED-TIENDA-ID (WKS-PED-CONTADOR)
004270                 MOVE RAOH-FECHA-PEDIDO
004280                         TO WKS-PED-FECHA (WKS-PED-CONTADOR)
004290              END-IF
004300        END-IF
004310     END-IF.
004320 204-REVISA-UN-PEDIDO-E. EXIT.
004330******************************************************************
004340*   RECORRE RAORDL COMPLETO (ASCENDENTE POR PEDIDO-ID) Y LO      *
004350*   EMPAREJA CONTRA LA TABLA DE PEDIDOS CALIFICADOS, TAMBIEN     *
004360*   ASCENDENTE, CON UN APUNTADOR QUE SOLO AVANZA (INTERCALACION  *
004370*   DE DOS SECUENCIAS, EL IDIOMA CLASICO DE ARCHIVOS ORDENADOS)  *
004380******************************************************************
004390 203-PROCESA-LINEAS-PEDIDO SECTION.
004400     MOVE 0 TO WKS-TOTAL-INGRESO WKS-TOTAL-UNIDADES
004410     MOVE WKS-PED-CONTADOR TO WKS-TOTAL-PEDIDOS
004420     MOVE 0 TO WKS-DIA-CONTADOR WKS-PRO-CONTADOR
004430              WKS-CAT-CONTADOR WKS-TDA-CONTADOR WKS-INV-CONTADOR
004440     MOVE 1 TO WKS-PED-APUNTADOR
004450     MOVE 0 TO RAOL-PEDIDO-ID
004460     MOVE 0 TO RAOL-LINEA-ID
004470     START RAORDL KEY IS NOT LESS THAN RAOL-LLAVE
004480        INVALID KEY
004490           MOVE 10 TO FS-RAORDL
004500     END-START
004510     PERFORM 206-PROCESA-UNA-LINEA
004520        UNTIL FS-RAORDL NOT = 0.
004530 203-PROCESA-LINEAS-PEDIDO-E. EXIT.
004540
004550 206-PROCESA-UNA-LINEA SECTION.
004560     READ RAORDL NEXT RECORD
004570        AT END
004580           MOVE 10 TO FS-RAORDL
004590     END-READ
004600     IF FS-RAORDL = 0
004610        PERFORM 207-AVANZA-APUNTADOR
004620           UNTIL WKS-PED-APUNTADOR > WKS-PED-CONTADOR
004630              OR WKS-PED-PEDIDO-ID (WKS-PED-APUNTADOR)
004640                 >= RAOL-PEDIDO-ID
004650        IF WKS-PED-APUNTADOR <= WKS-PED-CONTADOR
004660           AND WKS-PED-PEDIDO-ID (WKS-PED-APUNTADOR)
004670                 = RAOL-PEDIDO-ID
004680              PERFORM 208-ACUMULA-UNA-LINEA
004690        END-IF
004700     END-IF.
004710 206-PROCESA-UNA-LINEA-E. EXIT.
004720
004730 207-AVANZA-APUNTADOR SECTION.
004740     ADD 1 TO WKS-PED-APUNTADOR.
004750 207-AVANZA-APUNTADOR-E. EXIT.
004760******************************************************************
004770*   ACUMULA UNA LINEA DE PEDIDO CALIFICADA EN TODAS LAS TABLAS   *
004780*   (SERIE DIARIA, PRODUCTO, CATEGORIA, TIENDA, INVERSIONISTA)   *
004790******************************************************************
004800 208-ACUMULA-UNA-LINEA SECTION.
004810     MOVE RAOL-PRODUCTO-ID TO RAPR-PRODUCTO-ID
004820     READ RAPROD KEY IS RAPR-LLAVE
004830        INVALID KEY
004840           DISPLAY '>>> PRODUCTO NO EXISTE: ' RAOL-PRODUCTO-ID
004850                   UPON CONSOLE
004860     END-READ
004870     IF WKS-ROL-INVERSIONISTA
004880        AND (FS-RAPROD NOT = 0
004890             OR RAPR-INVERSIONISTA-ID NOT = WKS-ROL-ID)
004900        CONTINUE
004910     ELSE
004920        COMPUTE WKS-MONTO-LINEA ROUNDED =
004930           (RAOL-PRECIO - RAOL-PRECIO * RAOL-DESCUENTO)
004940                * RAOL-CANTIDAD
004950        ADD WKS-MONTO-LINEA TO WKS-TOTAL-INGRESO
004960        ADD RAOL-CANTIDAD   TO WKS-TOTAL-UNIDADES
004970        PERFORM 209-ACUMULA-DIA
004980        PERFORM 211-ACUMULA-PRODUCTO
004990        IF FS-RAPROD = 0
005000           PERFORM 212-ACUMULA-CATEGORIA
005001           IF WKS-ROL-ADMIN-GLOBAL
005002              PERFORM 214-ACUMULA-INVERSIONISTA
005003           END-IF
005030        END-IF
005040        IF WKS-ROL-ADMIN-GLOBAL
005050           PERFORM 213-ACUMULA-TIENDA
005060        END-IF
005070     END-IF.
005080 208-ACUMULA-UNA-LINEA-E. EXIT.
005090
005100 209-ACUMULA-DIA SECTION.
005110     SET WKS-DIA-IDX TO 1
005120     MOVE 0 TO WKS-SUBI
005130     PERFORM 210-BUSCA-DIA
005140        VARYING WKS-DIA-IDX FROM 1 BY 1
005150        UNTIL WKS-DIA-IDX > WKS-DIA-CONTADOR
005160     IF WKS-SUBI = 0
005170        ADD 1 TO WKS-DIA-CONTADOR
005180        IF WKS-DIA-CONTADOR <= 400
005190           MOVE WKS-PED-FECHA (WKS-PED-APUNTADOR)
005200                   TO WKS-DIA-FECHA (WKS-DIA-CONTADOR)
005210           MOVE WKS-MONTO-LINEA
005220                   TO WKS-DIA-INGRESO (WKS-DIA-CONTADOR)
005230           MOVE RAOL-CANTIDAD
005240                   TO WKS-DIA-UNIDADES (WKS-DIA-CONTADOR)
005250        END-IF
005260     ELSE
005270        ADD WKS-MONTO-LINEA TO WKS-DIA-INGRESO (WKS-SUBI)
005280        ADD RAOL-CANTIDAD   TO WKS-DIA-UNIDADES (WKS-SUBI)
005290     END-IF.
005300 209-ACUMULA-DIA-E. EXIT.
005310
005320 210-BUSCA-DIA SECTION.
005330     IF WKS-DIA-FECHA (WKS-DIA-IDX)
005340           = WKS-PED-FECHA (WKS-PED-APUNTADOR)
005350        SET WKS-SUBI TO WKS-DIA-IDX
005360     END-IF.
005370 210-BUSCA-DIA-E. EXIT.
005380
005390 211-ACUMULA-PRODUCTO SECTION.
005400     SET WKS-PRO-IDX TO 1
005410     MOVE 0 TO WKS-SUBI
005420     PERFORM 2111-BUSCA-PRODUCTO
005430        VARYING WKS-PRO-IDX FROM 1 BY 1
005440        UNTIL WKS-PRO-IDX > WKS-PRO-CONTADOR
005450     IF WKS-SUBI = 0
005460        ADD 1 TO WKS-PRO-CONTADOR
005470        IF WKS-PRO-CONTADOR <= 300
005480           MOVE RAOL-PRODUCTO-ID
005490                   TO WKS-PRO-PRODUCTO-ID (WKS-PRO-CONTADOR)
005500           MOVE WKS-MONTO-LINEA
005510                   TO WKS-PRO-INGRESO (WKS-PRO-CONTADOR)
005520        END-IF
005530     ELSE
005540        ADD WKS-MONTO-LINEA TO WKS-PRO-INGRESO (WKS-SUBI)
005550     END-IF.
005560 211-ACUMULA-PRODUCTO-E. EXIT.
005570
005580 2111-BUSCA-PRODUCTO SECTION.
005590     IF WKS-PRO-PRODUCTO-ID (WKS-PRO-IDX) = RAOL-PRODUCTO-ID
005600        SET WKS-SUBI TO WKS-PRO-IDX
005610     END-IF.
005620 2111-BUSCA-PRODUCTO-E. EXIT.
005630
005640 212-ACUMULA-CATEGORIA SECTION.
005650     SET WKS-CAT-IDX TO 1
005660     MOVE 0 TO WKS-SUBI
005670     PERFORM 2121-BUSCA-CATEGORIA
005680        VARYING WKS-CAT-IDX FROM 1 BY 1
005690        UNTIL WKS-CAT-IDX > WKS-CAT-CONTADOR
005700     IF WKS-SUBI = 0
005710        ADD 1 TO WKS-CAT-CONTADOR
005720        IF WKS-CAT-CONTADOR <= 100
005730           MOVE RAPR-SUBCATEGORIA-ID
005740                   TO WKS-CAT-SUBCATEGORIA-ID (WKS-CAT-CONTADOR)
005750           MOVE WKS-MONTO-LINEA
005760                   TO WKS-CAT-INGRESO (WKS-CAT-CONTADOR)
005770        END-IF
005780     ELSE
005790        ADD WKS-MONTO-LINEA TO WKS-CAT-INGRESO (WKS-SUBI)
005800     END-IF.
005810 212-ACUMULA-CATEGORIA-E. EXIT.
005820
005830 2121-BUSCA-CATEGORIA SECTION.
005840     IF WKS-CAT-SUBCATEGORIA-ID (WKS-CAT-IDX)
005850           = RAPR-SUBCATEGORIA-ID
005860        SET WKS-SUBI TO WKS-CAT-IDX
005870     END-IF.
005880 2121-BUSCA-CATEGORIA-E. EXIT.
005890
005900 213-ACUMULA-TIENDA SECTION.
005910     SET WKS-TDA-IDX TO 1
005920     MOVE 0 TO WKS-SUBI
005930     PERFORM 2131-BUSCA-TIENDA
005940        VARYING WKS-TDA-IDX FROM 1 BY 1
005950        UNTIL WKS-TDA-IDX > WKS-TDA-CONTADOR
005960     IF WKS-SUBI = 0
005970        ADD 1 TO WKS-TDA-CONTADOR
005980        IF WKS-TDA-CONTADOR <= 50
005990           MOVE WKS-PED-TIENDA-ID (WKS-PED-APUNTADOR)
006000                   TO WKS-TDA-TIENDA-ID (WKS-TDA-CONTADOR)
006010           MOVE WKS-MONTO-LINEA
006020                   TO WKS-TDA-INGRESO (WKS-TDA-CONTADOR)
006030        END-IF
006040     ELSE
006050        ADD WKS-MONTO-LINEA TO WKS-TDA-INGRESO (WKS-SUBI)
006060     END-IF.
006070 213-ACUMULA-TIENDA-E. EXIT.
006080
006090 2131-BUSCA-TIENDA SECTION.
006100     IF WKS-TDA-TIENDA-ID (WKS-TDA-IDX)
006110           = WKS-PED-TIENDA-ID (WKS-PED-APUNTADOR)
006120        SET WKS-SUBI TO WKS-TDA-IDX
006130     END-IF.
006140 2131-BUSCA-TIENDA-E. EXIT.
006150
006160 214-ACUMULA-INVERSIONISTA SECTION.
006170     SET WKS-INV-IDX TO 1
006180     MOVE 0 TO WKS-SUBI
006190     PERFORM 2141-BUSCA-INVERSIONISTA
006200        VARYING WKS-INV-IDX FROM 1 BY 1
006210        UNTIL WKS-INV-IDX > WKS-INV-CONTADOR
006220     IF WKS-SUBI = 0
006230        ADD 1 TO WKS-INV-CONTADOR
006240        IF WKS-INV-CONTADOR <= 300
006250           MOVE RAPR-INVERSIONISTA-ID
006260                   TO WKS-INV-INVERSIONISTA-ID (WKS-INV-CONTADOR)
006270           MOVE WKS-MONTO-LINEA
006280                   TO WKS-INV-INGRESO (WKS-INV-CONTADOR)
006290        END-IF
006300     ELSE
006310        ADD WKS-MONTO-LINEA TO WKS-INV-INGRESO (WKS-SUBI)
006320     END-IF.
006330 214-ACUMULA-INVERSIONISTA-E. EXIT.
006340
006350 2141-BUSCA-INVERSIONISTA SECTION.
006360     IF WKS-INV-INVERSIONISTA-ID (WKS-INV-IDX)
006370           = RAPR-INVERSIONISTA-ID
006380        SET WKS-SUBI TO WKS-INV-IDX
006390     END-IF.
006400 2141-BUSCA-INVERSIONISTA-E. EXIT.
006410******************************************************************
006420*            A L C A N C E   I N V E R S I O N I S T A           *
006430******************************************************************
006440 210-DASHBOARD-INVERSIONISTA SECTION.
006450     MOVE 0 TO WKS-TOTAL-PEDIDOS
006460     MOVE 0 TO WKS-DIA-CONTADOR
006470     PERFORM 215-ELIGE-TOP-PRODUCTOS
006475     PERFORM 2101-SUMA-INGRESO-TOP-PRODUCTOS.
006480 210-DASHBOARD-INVERSIONISTA-E. EXIT.
006500******************************************************************
006510*   INGRESO TOTAL DEL INVERSIONISTA = SOLO LOS 10 PRODUCTOS TOP  *
006520*   (NO TODA LA LINEA CALIFICADA; WKS-TOTAL-INGRESO SE RECALCULA *
006530*   AQUI SOBRE WKS-TOP-PRO-INGRESO, NO SOBRE EL ACUMULADOR       *
006540*   COMPLETO QUE ARMA 208-ACUMULA-UNA-LINEA)                    *
006550******************************************************************
006560 2101-SUMA-INGRESO-TOP-PRODUCTOS SECTION.
006570     MOVE 0 TO WKS-TOTAL-INGRESO
006580     MOVE 0 TO WKS-SUBJ
006590     PERFORM 2102-SUMA-UN-TOP-PRODUCTO
006600        VARYING WKS-SUBJ FROM 1 BY 1
006610        UNTIL WKS-SUBJ > WKS-TOP-N-ELEGIDOS.
006620 2101-SUMA-INGRESO-TOP-PRODUCTOS-E. EXIT.
006630
006640 2102-SUMA-UN-TOP-PRODUCTO SECTION.
006650     ADD WKS-TOP-PRO-INGRESO (WKS-SUBJ) TO WKS-TOTAL-INGRESO.
006660 2102-SUMA-UN-TOP-PRODUCTO-E. EXIT.
006690******************************************************************
006700*                A L C A N C E   T I E N D A                     *
006710******************************************************************
006720 220-DASHBOARD-TIENDA SECTION.
006730     PERFORM 215-ELIGE-TOP-PRODUCTOS
006740     PERFORM 240-COMPRIME-SERIE.
006750 220-DASHBOARD-TIENDA-E. EXIT.
006760******************************************************************
006770*                A L C A N C E   G L O B A L                     *
006780******************************************************************
006790 230-DASHBOARD-GLOBAL SECTION.
006800     PERFORM 215-ELIGE-TOP-PRODUCTOS
006810     PERFORM 216-ELIGE-TOP-TIENDAS
006820     PERFORM 217-ELIGE-TOP-INVERSIONISTAS
006830     PERFORM 240-COMPRIME-SERIE.
006840 230-DASHBOARD-GLOBAL-E. EXIT.
006850******************************************************************
006860*   SELECCIONA LAS 10 (O 5) FILAS DE MAYOR INGRESO DE UNA TABLA, *
006870*   UNA PASADA POR CADA PUESTO (SELECCION SIMPLE, TABLA PEQUENA)*
006880******************************************************************
006890 215-ELIGE-TOP-PRODUCTOS SECTION.
006900     MOVE 0 TO WKS-TOP-N-ELEGIDOS
006910     PERFORM 2151-ELIGE-UN-PRODUCTO
006920        VARYING WKS-SUBJ FROM 1 BY 1
006930        UNTIL WKS-SUBJ > 10
006940           OR WKS-TOP-N-ELEGIDOS >= WKS-PRO-CONTADOR.
006950 215-ELIGE-TOP-PRODUCTOS-E. EXIT.
006960
006970 2151-ELIGE-UN-PRODUCTO SECTION.
006980     MOVE 0 TO WKS-MEJOR-IDX
006990     SET WKS-PRO-IDX TO 1
007000     PERFORM 2152-COMPARA-UN-PRODUCTO
007010        VARYING WKS-PRO-IDX FROM 1 BY 1
007020        UNTIL WKS-PRO-IDX > WKS-PRO-CONTADOR
007030     IF WKS-MEJOR-IDX NOT = 0
007040        MOVE WKS-PRO-PRODUCTO-ID (WKS-MEJOR-IDX)
007050                TO WKS-TOP-PRO-ID (WKS-SUBJ)
007060        MOVE WKS-PRO-INGRESO (WKS-MEJOR-IDX)
007070                TO WKS-TOP-PRO-INGRESO (WKS-SUBJ)
007080        MOVE -1 TO WKS-PRO-INGRESO (WKS-MEJOR-IDX)
007090        ADD 1 TO WKS-TOP-N-ELEGIDOS
007100     END-IF.
007110 2151-ELIGE-UN-PRODUCTO-E. EXIT.
007120
007130 2152-COMPARA-UN-PRODUCTO SECTION.
007140     IF WKS-PRO-INGRESO (WKS-PRO-IDX) NOT = -1
007150        IF WKS-MEJOR-IDX = 0
007160           OR WKS-PRO-INGRESO (WKS-PRO-IDX) >
007170              WKS-PRO-INGRESO (WKS-MEJOR-IDX)
007180           MOVE WKS-PRO-IDX TO WKS-MEJOR-IDX
007190        END-IF
007200     END-IF.
007210 2152-COMPARA-UN-PRODUCTO-E. EXIT.
007220
007230 216-ELIGE-TOP-TIENDAS SECTION.
007240     MOVE 0 TO WKS-TOP-N-ELEGIDOS
007250     PERFORM 2161-ELIGE-UNA-TIENDA
007260        VARYING WKS-SUBJ FROM 1 BY 1
007270        UNTIL WKS-SUBJ > 5
007280           OR WKS-TOP-N-ELEGIDOS >= WKS-TDA-CONTADOR.
007290 216-ELIGE-TOP-TIENDAS-E. EXIT.
007300
007310 2161-ELIGE-UNA-TIENDA SECTION.
007320     MOVE 0 TO WKS-MEJOR-IDX
007330     SET WKS-TDA-IDX TO 1
007340     PERFORM 2162-COMPARA-UNA-TIENDA
007350        VARYING WKS-TDA-IDX FROM 1 BY 1
007360        UNTIL WKS-TDA-IDX > WKS-TDA-CONTADOR
007370     IF WKS-MEJOR-IDX NOT = 0
007380        MOVE WKS-TDA-TIENDA-ID (WKS-MEJOR-IDX)
007390                TO WKS-TOP-TDA-ID (WKS-SUBJ)
007400        MOVE WKS-TDA-INGRESO (WKS-MEJOR-IDX)
007410                TO WKS-TOP-TDA-INGRESO (WKS-SUBJ)
007420        MOVE -1 TO WKS-TDA-INGRESO (WKS-MEJOR-IDX)
007430        ADD 1 TO WKS-TOP-N-ELEGIDOS
007440     END-IF.
007450 2161-ELIGE-UNA-TIENDA-E. EXIT.
007460
007470 2162-COMPARA-UNA-TIENDA SECTION.
007480     IF WKS-TDA-INGRESO (WKS-TDA-IDX) NOT = -1
007490        IF WKS-MEJOR-IDX = 0
007500           OR WKS-TDA-INGRESO (WKS-TDA-IDX) >
007510              WKS-TDA-INGRESO (WKS-MEJOR-IDX)
007520           MOVE WKS-TDA-IDX TO WKS-MEJOR-IDX
007530        END-IF
007540     END-IF.
007550 2162-COMPARA-UNA-TIENDA-E. EXIT.
007560
007570 217-ELIGE-TOP-INVERSIONISTAS SECTION.
007580     MOVE 0 TO WKS-TOP-N-ELEGIDOS
007590     PERFORM 2171-ELIGE-UN-INVERSIONISTA
007600        VARYING WKS-SUBJ FROM 1 BY 1
007610        UNTIL WKS-SUBJ > 5
007620           OR WKS-TOP-N-ELEGIDOS >= WKS-INV-CONTADOR.
007630 217-ELIGE-TOP-INVERSIONISTAS-E. EXIT.
007640
007650 2171-ELIGE-UN-INVERSIONISTA SECTION.
007660     MOVE 0 TO WKS-MEJOR-IDX
007670     SET WKS-INV-IDX TO 1
007680     PERFORM 2172-COMPARA-UN-INVERSIONISTA
007690        VARYING WKS-INV-IDX FROM 1 BY 1
007700        UNTIL WKS-INV-IDX > WKS-INV-CONTADOR
007710     IF WKS-MEJOR-IDX NOT = 0
007720        MOVE WKS-INV-INVERSIONISTA-ID (WKS-MEJOR-IDX)
007730                TO WKS-TOP-INV-ID (WKS-SUBJ)
007740        MOVE WKS-INV-INGRESO (WKS-MEJOR-IDX)
007750                TO WKS-TOP-INV-INGRESO (WKS-SUBJ)
007760        MOVE -1 TO WKS-INV-INGRESO (WKS-MEJOR-IDX)
007770        ADD 1 TO WKS-TOP-N-ELEGIDOS
007780     END-IF.
007790 2171-ELIGE-UN-INVERSIONISTA-E. EXIT.
007800
007810 2172-COMPARA-UN-INVERSIONISTA SECTION.
007820     IF WKS-INV-INGRESO (WKS-INV-IDX) NOT = -1
007830        IF WKS-MEJOR-IDX = 0
007840           OR WKS-INV-INGRESO (WKS-INV-IDX) >
007850              WKS-INV-INGRESO (WKS-MEJOR-IDX)
007860           MOVE WKS-INV-IDX TO WKS-MEJOR-IDX
007870        END-IF
007880     END-IF.
007890 2172-COMPARA-UN-INVERSIONISTA-E. EXIT.
007900******************************************************************
007910*   COMPRIME-TIME-SERIES: AGRUPA LA SERIE DIARIA EN BLOQUES DE   *
007920*   CEIL(N/20) RENGLONES SI LA SERIE TIENE MAS DE 20 PUNTOS      *
007930******************************************************************
007940 240-COMPRIME-SERIE SECTION.
007950     MOVE 0 TO WKS-COM-CONTADOR
007960     IF WKS-DIA-CONTADOR <= 20
007970        MOVE 0 TO WKS-SUBI
007980        PERFORM 241-COPIA-UN-PUNTO
007990           VARYING WKS-SUBI FROM 1 BY 1
008000           UNTIL WKS-SUBI > WKS-DIA-CONTADOR
008010     ELSE
008020        PERFORM 242-AGRUPA-EN-BLOQUES
008030     END-IF.
008040 240-COMPRIME-SERIE-E. EXIT.
008050
008060 241-COPIA-UN-PUNTO SECTION.
008070     ADD 1 TO WKS-COM-CONTADOR
008080     MOVE WKS-DIA-FECHA   (WKS-SUBI) TO WKS-COM-FECHA (WKS-SUBI)
008090     MOVE WKS-DIA-INGRESO (WKS-SUBI) TO WKS-COM-VALOR (WKS-SUBI).
008100 241-COPIA-UN-PUNTO-E. EXIT.
008110
008120 242-AGRUPA-EN-BLOQUES SECTION.
008130     COMPUTE WKS-SUBJ = (WKS-DIA-CONTADOR + 19) / 20
008140     MOVE 1 TO WKS-SUBI
008150     PERFORM 243-ARMA-UN-BLOQUE
008160        VARYING WKS-SUBI FROM 1 BY WKS-SUBJ
008170        UNTIL WKS-SUBI > WKS-DIA-CONTADOR
008180           OR WKS-COM-CONTADOR >= 20.
008190 242-AGRUPA-EN-BLOQUES-E. EXIT.
008200
008210 243-ARMA-UN-BLOQUE SECTION.
008220     ADD 1 TO WKS-COM-CONTADOR
008230     MOVE WKS-DIA-FECHA (WKS-SUBI) TO WKS-COM-FECHA (WKS-COM-CONTADOR)
008240     MOVE 0 TO WKS-COM-VALOR (WKS-COM-CONTADOR)
008250     MOVE WKS-SUBI TO WKS-MEJOR-IDX
008260     PERFORM 244-SUMA-UN-RENGLON-DEL-BLOQUE
008270        VARYING WKS-MEJOR-IDX FROM WKS-SUBI BY 1
008280        UNTIL WKS-MEJOR-IDX > WKS-DIA-CONTADOR
008290           OR WKS-MEJOR-IDX >= WKS-SUBI + WKS-SUBJ.
008300 243-ARMA-UN-BLOQUE-E. EXIT.
008310
008320 244-SUMA-UN-RENGLON-DEL-BLOQUE SECTION.
008330     ADD WKS-DIA-INGRESO (WKS-MEJOR-IDX)
008340                            TO WKS-COM-VALOR (WKS-COM-CONTADOR).
008350 244-SUMA-UN-RENGLON-DEL-BLOQUE-E. EXIT.
008360******************************************************************
008370*              I M P R I M E   E L   T A B L E R O               *
008380******************************************************************
008390 250-IMPRIME-DASHBOARD SECTION.
008400     MOVE 0 TO WKS-PROMEDIO-PEDIDO
008410     IF WKS-TOTAL-PEDIDOS > 0
008420        COMPUTE WKS-PROMEDIO-PEDIDO ROUNDED =
008430           WKS-TOTAL-INGRESO / WKS-TOTAL-PEDIDOS
008440     END-IF
008450     MOVE SPACES TO WKS-LINEA-REPORTE
008460     MOVE WKS-TOTAL-INGRESO TO WKS-EDITADO-MONTO
008470     STRING 'INGRESO TOTAL: ' WKS-EDITADO-MONTO
008480            DELIMITED BY SIZE INTO WKS-LINEA-REPORTE
008490     WRITE WKS-LINEA-REPORTE
008500     MOVE SPACES TO WKS-LINEA-REPORTE
008510     STRING 'VALOR TOTAL EXISTENCIA: 0.00' DELIMITED BY SIZE
008520            INTO WKS-LINEA-REPORTE
008530     WRITE WKS-LINEA-REPORTE
008540     MOVE SPACES TO WKS-LINEA-REPORTE
008550     MOVE WKS-TOTAL-PEDIDOS TO WKS-EDITADO-CONTADOR
008560     STRING 'TOTAL PEDIDOS: ' WKS-EDITADO-CONTADOR
008570            DELIMITED BY SIZE INTO WKS-LINEA-REPORTE
008580     WRITE WKS-LINEA-REPORTE
008590     MOVE SPACES TO WKS-LINEA-REPORTE
008600     MOVE WKS-TOTAL-UNIDADES TO WKS-EDITADO-CONTADOR
008610     STRING 'TOTAL UNIDADES VENDIDAS: ' WKS-EDITADO-CONTADOR
008620            DELIMITED BY SIZE INTO WKS-LINEA-REPORTE
008630     WRITE WKS-LINEA-REPORTE
008640     MOVE SPACES TO WKS-LINEA-REPORTE
008650     MOVE WKS-PROMEDIO-PEDIDO TO WKS-EDITADO-MONTO
008660     STRING 'PROMEDIO POR PEDIDO: ' WKS-EDITADO-MONTO
008670            DELIMITED BY SIZE INTO WKS-LINEA-REPORTE
008680     WRITE WKS-LINEA-REPORTE
008690     PERFORM 251-IMPRIME-UN-PUNTO-SERIE
008700        VARYING WKS-SUBI FROM 1 BY 1
008710        UNTIL WKS-SUBI > WKS-COM-CONTADOR
008720     PERFORM 252-IMPRIME-UN-PRODUCTO
008730        VARYING WKS-SUBI FROM 1 BY 1
008740        UNTIL WKS-SUBI > 10
008750           OR WKS-TOP-PRO-ID (WKS-SUBI) = 0
008760     IF WKS-ROL-ADMIN-GLOBAL
008770        PERFORM 253-IMPRIME-UNA-TIENDA
008780           VARYING WKS-SUBI FROM 1 BY 1
008790           UNTIL WKS-SUBI > 5
008800              OR WKS-TOP-TDA-ID (WKS-SUBI) = 0
008810        PERFORM 254-IMPRIME-UN-INVERSIONISTA
008820           VARYING WKS-SUBI FROM 1 BY 1
008830           UNTIL WKS-SUBI > 5
008840              OR WKS-TOP-INV-ID (WKS-SUBI) = 0
008850     END-IF
008860     PERFORM 255-IMPRIME-UNA-CATEGORIA
008870        VARYING WKS-SUBI FROM 1 BY 1
008880        UNTIL WKS-SUBI > WKS-CAT-CONTADOR.
008890 250-IMPRIME-DASHBOARD-E. EXIT.
008900
008910 251-IMPRIME-UN-PUNTO-SERIE SECTION.
008920     MOVE SPACES TO WKS-LINEA-REPORTE
008930     MOVE WKS-COM-VALOR (WKS-SUBI) TO WKS-EDITADO-MONTO
008940     STRING 'SERIE  FECHA ' WKS-COM-FECHA (WKS-SUBI)
008950            ' VALOR ' WKS-EDITADO-MONTO
008960            DELIMITED BY SIZE INTO WKS-LINEA-REPORTE
008970     WRITE WKS-LINEA-REPORTE.
008980 251-IMPRIME-UN-PUNTO-SERIE-E. EXIT.
008990
009000 252-IMPRIME-UN-PRODUCTO SECTION.
009010     MOVE SPACES TO WKS-LINEA-REPORTE
009020     MOVE WKS-TOP-PRO-INGRESO (WKS-SUBI) TO WKS-EDITADO-MONTO
009030     STRING 'TOP-PRODUCTO ' WKS-SUBI ' ID #'
009040            WKS-TOP-PRO-ID (WKS-SUBI) ' INGRESO '
009050            WKS-EDITADO-MONTO
009060            DELIMITED BY SIZE INTO WKS-LINEA-REPORTE
009070     WRITE WKS-LINEA-REPORTE.
009080 252-IMPRIME-UN-PRODUCTO-E. EXIT.
009090
009100 253-IMPRIME-UNA-TIENDA SECTION.
009110     MOVE SPACES TO WKS-LINEA-REPORTE
009120     MOVE WKS-TOP-TDA-INGRESO (WKS-SUBI) TO WKS-EDITADO-MONTO
009130     STRING 'TOP-TIENDA ' WKS-SUBI ' ID #'
009140            WKS-TOP-TDA-ID (WKS-SUBI) ' INGRESO '
009150            WKS-EDITADO-MONTO
009160            DELIMITED BY SIZE INTO WKS-LINEA-REPORTE
009170     WRITE WKS-LINEA-REPORTE.
009180 253-IMPRIME-UNA-TIENDA-E. EXIT.
009190
009200 254-IMPRIME-UN-INVERSIONISTA SECTION.
009210     MOVE SPACES TO WKS-LINEA-REPORTE
009220     MOVE WKS-TOP-INV-INGRESO (WKS-SUBI) TO WKS-EDITADO-MONTO
009230     STRING 'TOP-INVERSIONISTA ' WKS-SUBI ' ID #'
009240            WKS-TOP-INV-ID (WKS-SUBI) ' INGRESO '
009250            WKS-EDITADO-MONTO
009260            DELIMITED BY SIZE INTO WKS-LINEA-REPORTE
009270     WRITE WKS-LINEA-REPORTE.
009280 254-IMPRIME-UN-INVERSIONISTA-E. EXIT.
009290
009300 255-IMPRIME-UNA-CATEGORIA SECTION.
009310     MOVE SPACES TO WKS-LINEA-REPORTE
009320     MOVE WKS-CAT-INGRESO (WKS-SUBI) TO WKS-EDITADO-MONTO
009330     STRING 'CATEGORIA ID #' WKS-CAT-SUBCATEGORIA-ID (WKS-SUBI)
009340            ' INGRESO ' WKS-EDITADO-MONTO
009350            DELIMITED BY SIZE INTO WKS-LINEA-REPORTE
009360     WRITE WKS-LINEA-REPORTE.
009370 255-IMPRIME-UNA-CATEGORIA-E. EXIT.
009380******************************************************************
009390*                      P R E D I C C I O N                       *
009400*        (ACCION P - REGRESION LINEAL A 30 DIAS)                 *
009410******************************************************************
009420 300-PREDICCION SECTION.
009430     MOVE WKS-TP-ROL      TO WKS-ROL
009440     MOVE WKS-TP-ROL-ID   TO WKS-ROL-ID
009450     MOVE WKS-TP-METRICA  TO WKS-METRICA
009460     MOVE WKS-FECHA-HOY TO WKS-FECHA-HASTA
009470     MOVE 0 TO WKS-FECHA-DESDE
009480     PERFORM 201-DEFAULT-FECHAS
009490     PERFORM 202-CARGA-PEDIDOS-CALIFICADOS
009500     PERFORM 203-PROCESA-LINEAS-PEDIDO
009510     PERFORM 301-ORDENA-SERIE-POR-FECHA
009520     PERFORM 310-REGRESION-LINEAL
009530     PERFORM 320-CLASIFICA-TENDENCIA
009540     PERFORM 330-IMPRIME-PREDICCION.
009550 300-PREDICCION-E. EXIT.
009560******************************************************************
009570*   ORDENA LA SERIE DIARIA POR FECHA ASCENDENTE (INTERCAMBIO     *
009580*   SIMPLE - LA SERIE SOLO TIENE UN PUNTO POR DIA CALENDARIO Y   *
009590*   RARA VEZ PASA DE UNOS CUANTOS MESES)                         *
009600******************************************************************
009610 301-ORDENA-SERIE-POR-FECHA SECTION.
009620     MOVE 1 TO WKS-SUBI
009630     PERFORM 302-PASADA-DE-ORDEN
009640        VARYING WKS-SUBI FROM 1 BY 1
009650        UNTIL WKS-SUBI >= WKS-DIA-CONTADOR.
009660 301-ORDENA-SERIE-POR-FECHA-E. EXIT.
009670
009680 302-PASADA-DE-ORDEN SECTION.
009690     MOVE WKS-SUBI TO WKS-SUBJ
009700     ADD 1 TO WKS-SUBJ
009710     PERFORM 303-COMPARA-DOS-DIAS
009720        VARYING WKS-SUBJ FROM WKS-SUBJ BY 1
009730        UNTIL WKS-SUBJ > WKS-DIA-CONTADOR.
009740 302-PASADA-DE-ORDEN-E. EXIT.
009750
009760 303-COMPARA-DOS-DIAS SECTION.
009770     IF WKS-DIA-FECHA (WKS-SUBJ) < WKS-DIA-FECHA (WKS-SUBI)
009780        PERFORM 304-INTERCAMBIA-DOS-DIAS
009790     END-IF.
009800 303-COMPARA-DOS-DIAS-E. EXIT.
009810
009820 304-INTERCAMBIA-DOS-DIAS SECTION.
009830     MOVE WKS-DIA-FILA (WKS-SUBI) TO WKS-DIA-TEMPORAL
009840     MOVE WKS-DIA-FILA (WKS-SUBJ) TO WKS-DIA-FILA (WKS-SUBI)
009850     MOVE WKS-DIA-TEMPORAL        TO WKS-DIA-FILA (WKS-SUBJ).
009860 304-INTERCAMBIA-DOS-DIAS-E. EXIT.
009870******************************************************************
009880*   REGRESION LINEAL POR MINIMOS CUADRADOS SOBRE LA SERIE DIARIA *
009890*   (INGRESO O UNIDADES SEGUN LA METRICA PEDIDA), 30 DIAS FUTUROS*
009900******************************************************************
009910 310-REGRESION-LINEAL SECTION.
009920     MOVE 0 TO WKS-SUMA-X WKS-SUMA-Y WKS-SUMA-XY WKS-SUMA-XX
009930     MOVE WKS-DIA-CONTADOR TO WKS-N-PUNTOS
009940     MOVE 0 TO WKS-SUBI
009950     PERFORM 311-ACUMULA-UN-PUNTO
009960        VARYING WKS-SUBI FROM 0 BY 1
009970        UNTIL WKS-SUBI >= WKS-N-PUNTOS
009980     MOVE 0 TO WKS-PENDIENTE WKS-INTERCEPTO
009990     IF WKS-N-PUNTOS >= 2
010000        COMPUTE WKS-DENOMINADOR =
010010           (WKS-N-PUNTOS * WKS-SUMA-XX) - (WKS-SUMA-X * WKS-SUMA-X)
010020        IF WKS-DENOMINADOR NOT = 0
010030           COMPUTE WKS-PENDIENTE =
010040              ((WKS-N-PUNTOS * WKS-SUMA-XY)
010050                 - (WKS-SUMA-X * WKS-SUMA-Y)) / WKS-DENOMINADOR
010060           COMPUTE WKS-INTERCEPTO =
010070              (WKS-SUMA-Y - (WKS-PENDIENTE * WKS-SUMA-X))
010080                 / WKS-N-PUNTOS
010090        END-IF
010100     END-IF
010110     MOVE 0 TO WKS-SUBI
010120     IF WKS-N-PUNTOS >= 2 AND WKS-DENOMINADOR NOT = 0
010130        MOVE WKS-DIA-FECHA (WKS-N-PUNTOS) TO WKS-FECHA-TRABAJADA
010140        PERFORM 312-CALCULA-UN-DIA-FUTURO
010150           VARYING WKS-SUBI FROM 1 BY 1
010160           UNTIL WKS-SUBI > 30
010170     END-IF.
010180 310-REGRESION-LINEAL-E. EXIT.
010190
010200 311-ACUMULA-UN-PUNTO SECTION.
010210     ADD WKS-SUBI TO WKS-SUMA-X
010220     COMPUTE WKS-SUMA-XX = WKS-SUMA-XX + (WKS-SUBI * WKS-SUBI)
010230     IF WKS-METRICA = 'S'
010240        ADD WKS-DIA-UNIDADES (WKS-SUBI + 1) TO WKS-SUMA-Y
010250        COMPUTE WKS-SUMA-XY = WKS-SUMA-XY +
010260           (WKS-SUBI * WKS-DIA-UNIDADES (WKS-SUBI + 1))
010270     ELSE
010280        ADD WKS-DIA-INGRESO (WKS-SUBI + 1) TO WKS-SUMA-Y
010290        COMPUTE WKS-SUMA-XY = WKS-SUMA-XY +
010300           (WKS-SUBI * WKS-DIA-INGRESO (WKS-SUBI + 1))
010310     END-IF.
010320 311-ACUMULA-UN-PUNTO-E. EXIT.
010330******************************************************************
010340*   CALCULA UN DIA DEL PRONOSTICO: AVANZA LA FECHA UN DIA Y      *
010350*   EVALUA LA RECTA EN X = N-1+WKS-SUBI                          *
010360******************************************************************
010370 312-CALCULA-UN-DIA-FUTURO SECTION.
010380     PERFORM 340-SUMA-UN-DIA
010390     MOVE WKS-FECHA-TRABAJADA TO WKS-PRO-FECHA (WKS-SUBI)
010400     COMPUTE WKS-PRO-VALOR (WKS-SUBI) ROUNDED =
010410        WKS-INTERCEPTO +
010420           (WKS-PENDIENTE * (WKS-N-PUNTOS - 1 + WKS-SUBI))
010430     IF WKS-PRO-VALOR (WKS-SUBI) < 0
010440        MOVE 0 TO WKS-PRO-VALOR (WKS-SUBI)
010450     END-IF.
010460 312-CALCULA-UN-DIA-FUTURO-E. EXIT.
010470******************************************************************
010480*   AVANZA WKS-FECHA-TRABAJADA UN DIA, CON FIN DE MES Y BISIESTO *
010490******************************************************************
010500 340-SUMA-UN-DIA SECTION.
010510     PERFORM 341-DETERMINA-BISIESTO
010520     ADD 1 TO WKS-FT-DIA
010530     IF WKS-FT-MES = 2 AND WKS-ANIO-BISIESTO = 1
010540        IF WKS-FT-DIA > 29
010550           MOVE 1 TO WKS-FT-DIA
010560           ADD 1 TO WKS-FT-MES
010570        END-IF
010580     ELSE
010590        IF WKS-FT-DIA > WKS-DIAS-DEL-MES (WKS-FT-MES)
010600           MOVE 1 TO WKS-FT-DIA
010610           ADD 1 TO WKS-FT-MES
010620        END-IF
010630     END-IF
010640     IF WKS-FT-MES > 12
010650        MOVE 1 TO WKS-FT-MES
010660        ADD 1 TO WKS-FT-ANIO
010670     END-IF.
010680 340-SUMA-UN-DIA-E. EXIT.
010690
010700 341-DETERMINA-BISIESTO SECTION.
010710     DIVIDE WKS-FT-ANIO BY 4   GIVING WKS-SUBJ
010720                               REMAINDER WKS-ANIO-MOD-4
010730     DIVIDE WKS-FT-ANIO BY 100 GIVING WKS-SUBJ
010740                               REMAINDER WKS-ANIO-MOD-100
010750     DIVIDE WKS-FT-ANIO BY 400 GIVING WKS-SUBJ
010760                               REMAINDER WKS-ANIO-MOD-400
010770     MOVE 0 TO WKS-ANIO-BISIESTO
010780     IF WKS-ANIO-MOD-4 = 0
010790        IF WKS-ANIO-MOD-100 NOT = 0 OR WKS-ANIO-MOD-400 = 0
010800           MOVE 1 TO WKS-ANIO-BISIESTO
010810        END-IF
010820     END-IF.
010830 341-DETERMINA-BISIESTO-E. EXIT.
010840******************************************************************
010850*           C L A S I F I C A   T E N D E N C I A                *
010860******************************************************************
010870 320-CLASIFICA-TENDENCIA SECTION.
010880     IF WKS-N-PUNTOS < 2 OR WKS-DENOMINADOR = 0
010890        MOVE 'INSUFFICIENT DATA ' TO WKS-TENDENCIA
010900     ELSE
010910        MOVE WKS-PRO-VALOR (1)  TO WKS-PRIMER-VALOR
010920        MOVE WKS-PRO-VALOR (30) TO WKS-ULTIMO-VALOR
010930        IF WKS-PRIMER-VALOR = 0
010940           MOVE 'NEW DATA          ' TO WKS-TENDENCIA
010950        ELSE
010960           COMPUTE WKS-CAMBIO-PCT ROUNDED =
010970              ((WKS-ULTIMO-VALOR - WKS-PRIMER-VALOR)
010980                 / WKS-PRIMER-VALOR) * 100
010990           IF WKS-CAMBIO-PCT > 5
011000              MOVE 'GROWING TREND     ' TO WKS-TENDENCIA
011010           ELSE
011020              IF WKS-CAMBIO-PCT < -5
011030                 MOVE 'DECLINING TREND   ' TO WKS-TENDENCIA
011040              ELSE
011050                 MOVE 'STABLE MARKET     ' TO WKS-TENDENCIA
011060              END-IF
011070           END-IF
011080        END-IF
011090     END-IF.
011100 320-CLASIFICA-TENDENCIA-E. EXIT.
011110******************************************************************
011120*            I M P R I M E   E L   P R O N O S T I C O           *
011130******************************************************************
011140 330-IMPRIME-PREDICCION SECTION.
011150     PERFORM 331-IMPRIME-UN-HISTORICO
011160        VARYING WKS-SUBI FROM 1 BY 1
011170        UNTIL WKS-SUBI > WKS-DIA-CONTADOR
011180     IF WKS-N-PUNTOS >= 2 AND WKS-DENOMINADOR NOT = 0
011190        PERFORM 332-IMPRIME-UN-PRONOSTICO
011200           VARYING WKS-SUBI FROM 1 BY 1
011210           UNTIL WKS-SUBI > 30
011220     END-IF
011230     MOVE SPACES TO WKS-LINEA-REPORTE
011240     STRING 'TENDENCIA: ' WKS-TENDENCIA
011250            ' CONFIANZA: 0.85' DELIMITED BY SIZE
011260            INTO WKS-LINEA-REPORTE
011270     WRITE WKS-LINEA-REPORTE.
011280 330-IMPRIME-PREDICCION-E. EXIT.
011290
011300 331-IMPRIME-UN-HISTORICO SECTION.
011310     MOVE SPACES TO WKS-LINEA-REPORTE
011320     IF WKS-METRICA = 'S'
011330        MOVE WKS-DIA-UNIDADES (WKS-SUBI) TO WKS-EDITADO-CONTADOR
011340        STRING 'HISTORICO FECHA ' WKS-DIA-FECHA (WKS-SUBI)
011350               ' VALOR ' WKS-EDITADO-CONTADOR
011360               DELIMITED BY SIZE INTO WKS-LINEA-REPORTE
011370     ELSE
011380        MOVE WKS-DIA-INGRESO (WKS-SUBI) TO WKS-EDITADO-MONTO
011390        STRING 'HISTORICO FECHA ' WKS-DIA-FECHA (WKS-SUBI)
011400               ' VALOR ' WKS-EDITADO-MONTO
011410               DELIMITED BY SIZE INTO WKS-LINEA-REPORTE
011420     END-IF
011430     WRITE WKS-LINEA-REPORTE.
011440 331-IMPRIME-UN-HISTORICO-E. EXIT.
011450
011460 332-IMPRIME-UN-PRONOSTICO SECTION.
011470     MOVE SPACES TO WKS-LINEA-REPORTE
011480     MOVE WKS-PRO-VALOR (WKS-SUBI) TO WKS-EDITADO-MONTO
011490     STRING 'PRONOSTICO FECHA ' WKS-PRO-FECHA (WKS-SUBI)
011500            ' VALOR ' WKS-EDITADO-MONTO
011510            DELIMITED BY SIZE INTO WKS-LINEA-REPORTE
011520     WRITE WKS-LINEA-REPORTE.
011530 332-IMPRIME-UN-PRONOSTICO-E. EXIT.
011540 900-CIERRA-ARCHIVOS SECTION.
011560     CLOSE RAORDH RAORDL RAPROD TARJETAS REPORTE.
011570 900-CIERRA-ARCHIVOS-E. EXIT.
