000010******************************************************************
000020* FECHA       : 14/03/1987                                       *
000030* PROGRAMADOR : JUAN CARLOS ALVARADO LEMUS (JCAL)                *
000040* APLICACION  : VENTAS EN TIENDA                                 *
000050* PROGRAMA    : PEDIDOS1                                         *
000060* TIPO        : BATCH                                            *
000070* DESCRIPCION : MOTOR DE ALTA, BAJA Y TOTALIZACION DE PEDIDOS DE *
000080*             : MOSTRADOR. VALIDA AL CAJERO Y LA EXISTENCIA DE   *
000090*             : CADA LINEA CONTRA EL MAESTRO DE EXISTENCIAS DE   *
000100*             : LA TIENDA, DESCUENTA EXISTENCIA LINEA POR LINEA  *
000110*             : Y, AL ANULAR UN PEDIDO, REPONE LA EXISTENCIA.    *
000120* ARCHIVOS    : RAPROD=C, RAINVT=A, RAORDH=A, RAORDL=A, RACAJE=C *
000130*             : TARJETAS=C, REPORTE=A                           *
000140* ACCION (ES) : A=ALTA DE PEDIDO, B=BAJA (ANULACION/REPOSICION)  *
000150*             : T=TOTALIZACION A PETICION                        *
000160* PROGRAMA(S) : RUTINA DEBD1R00, FILE STATUS EXTENDIDO           *
000170* INSTALADO   : 02/05/1987                                       *
000180******************************************************************
000190*               B I T A C O R A   D E   C A M B I O S            *
000200******************************************************************
000210* 14/03/1987 JCAL 000012 ALTA INICIAL DEL PROGRAMA, SOLO ACCION A*
000220* 09/11/1988 JCAL 000145 SE AGREGA ACCION B (ANULACION DE PEDIDO)*
000230* 22/06/1990 JCAL 000390 SE AGREGA ACCION T (TOTALIZACION)       *
000240* 17/01/1994 RMVH 000812 CORRIGE TRUNCAMIENTO DE DESCUENTO A DOS *
000250*             DECIMALES, AHORA SE MANEJA A CUATRO DECIMALES      *
000260* 03/08/1996 RMVH 001055 SE AGREGA VALIDACION DE ROL DE CAJERO   *
000270*             ANTES SOLO SE VALIDABA LA TIENDA                   *
000280* 29/12/1998 RMVH 001200 REVISION Y2K - NINGUN CAMPO DE ESTE     *
000290*             PROGRAMA ALMACENA SIGLO, SE DEJA CONSTANCIA        *
000300* 11/02/1999 RMVH 001201 REVISION Y2K - FECHAS DE ENCABEZADO SE  *
000310*             CONFIRMAN A CUATRO DIGITOS DE ANIO EN COPY RAORDHM *
000320* 20/05/2001 EEDR 100778 MIGRACION DE MAESTROS A ORGANIZACION    *
000330*             INDEXADA (ANTES ERAN ARCHIVOS SECUENCIALES PLANOS) *
000340* 14/09/2005 EEDR 102390 SE ELIMINA EL LIMITE DE 10 LINEAS POR   *
000350*             PEDIDO, AHORA HASTA 50 LINEAS EN WKS-TARJETA-LINEA *
000360* 02/04/2012 PEDR 110101 SE AGREGA REGLA: PRODUCTO SIN PRECIO    *
000370*             FIJADO SE FACTURA A CERO, NO ES ERROR              *
000380* 30/07/2019 PEDR 118890 SE AGREGA ACCION T COMO REPORTE A       *
000390*             PETICION (ANTES SOLO SE CALCULABA INTERNAMENTE)    *
000400* 03/02/2023 PEDR 121400 SE AMPLIA DESCUENTO A CUATRO DECIMALES  *
000410*             EN EL MAESTRO RAORDL (COPY RAORDLM) PARA CUADRAR   *
000420*             CON LA NUEVA REGLA COMERCIAL DE DESCUENTOS FINOS   *
000430* 14/03/2025 PEDR 125410 600-TOTALIZA-PEDIDO YA NO REDONDEA CADA *
000440*             LINEA; WKS-MONTO-LINEA/WKS-TOTAL-PEDIDO SE LLEVAN  *
000450*             A SEIS DECIMALES Y EL REDONDEO SE APLICA UNA SOLA  *
000460*             VEZ, AL TOTAL, EN 620-IMPRIME-TOTAL                *
000470******************************************************************
000480 IDENTIFICATION DIVISION.
000490 PROGRAM-ID.                    PEDIDOS1.
000500 AUTHOR.                        JUAN CARLOS ALVARADO LEMUS.
000510 INSTALLATION.                  SISTEMAS - VENTAS EN TIENDA.
000520 DATE-WRITTEN.                  14/03/1987.
000530 DATE-COMPILED.
000540 SECURITY.                      USO INTERNO - DEPARTAMENTO DE
000550                                 SISTEMAS UNICAMENTE.
000560******************************************************************
000570 ENVIRONMENT DIVISION.
000580 CONFIGURATION SECTION.
000590 SPECIAL-NAMES.
000600     C01 IS TOP-OF-FORM
000610     CLASS CLASE-NUMERICA  IS '0' THRU '9'
000620     CLASS CLASE-ALFABETICA IS 'A' THRU 'Z'.
000630 INPUT-OUTPUT SECTION.
000640 FILE-CONTROL.
000650     SELECT RAPROD  ASSIGN   TO RAPROD
000660            ORGANIZATION     IS INDEXED
000670            ACCESS MODE      IS RANDOM
000680            RECORD KEY       IS RAPR-LLAVE
000690            FILE STATUS      IS FS-RAPROD
000700                                FSE-RAPROD.
000710     SELECT RAINVT  ASSIGN   TO RAINVT
000720            ORGANIZATION     IS INDEXED
000730            ACCESS MODE      IS DYNAMIC
000740            RECORD KEY       IS RAIV-LLAVE
000750            FILE STATUS      IS FS-RAINVT
000760                                FSE-RAINVT.
000770     SELECT RAORDH  ASSIGN   TO RAORDH
000780            ORGANIZATION     IS INDEXED
000790            ACCESS MODE      IS RANDOM
000800            RECORD KEY       IS RAOH-LLAVE
000810            FILE STATUS      IS FS-RAORDH
000820                                FSE-RAORDH.
000830     SELECT RAORDL  ASSIGN   TO RAORDL
000840            ORGANIZATION     IS INDEXED
000850            ACCESS MODE      IS DYNAMIC
000860            RECORD KEY       IS RAOL-LLAVE
000870            FILE STATUS      IS FS-RAORDL
000880                                FSE-RAORDL.
000890     SELECT RACAJE  ASSIGN   TO RACAJE
000900            ORGANIZATION     IS INDEXED
000910            ACCESS MODE      IS RANDOM
000920            RECORD KEY       IS RACJ-LLAVE
000930            FILE STATUS      IS FS-RACAJE
000940                                FSE-RACAJE.
000950     SELECT TARJETAS ASSIGN  TO SYSIN
000960            ORGANIZATION     IS LINE SEQUENTIAL
000970            FILE STATUS      IS FS-TARJETAS.
000980     SELECT REPORTE  ASSIGN  TO SYSOUT
000990            ORGANIZATION     IS LINE SEQUENTIAL
001000            FILE STATUS      IS FS-REPORTE.
001010 DATA DIVISION.
001020 FILE SECTION.
001030 FD  RAPROD.
001040     COPY RAPRODM.
001050 FD  RAINVT.
001060     COPY RAINVTM.
001070 FD  RAORDH.
001080     COPY RAORDHM.
001090 FD  RAORDL.
001100     COPY RAORDLM.
001110 FD  RACAJE.
001120     COPY RACAJEM.
001130 FD  TARJETAS
001140     LABEL RECORD IS OMITTED
001150     RECORD CONTAINS 80 CHARACTERS.
001160 01  WKS-TARJETA-ENTRADA         PIC X(80).
001170 FD  REPORTE
001180     LABEL RECORD IS OMITTED
001190     RECORD CONTAINS 132 CHARACTERS
001200     LINAGE IS 60 WITH FOOTING AT 55.
001210 01  WKS-LINEA-REPORTE           PIC X(132).
001220 WORKING-STORAGE SECTION.
001230******************************************************************
001240*          RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS         *
001250******************************************************************
001260 01  WKS-FS-STATUS.
001270     02  FS-RAPROD                PIC 9(02) VALUE ZEROES.
001280     02  FSE-RAPROD.
001290         04  FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
001300         04  FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
001310         04  FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
001320     02  FS-RAINVT                PIC 9(02) VALUE ZEROES.
001330     02  FSE-RAINVT.
001340         04  FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
001350         04  FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
001360         04  FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
001370     02  FS-RAORDH                PIC 9(02) VALUE ZEROES.
001380     02  FSE-RAORDH.
001390         04  FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
001400         04  FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
001410         04  FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
001420     02  FS-RAORDL                PIC 9(02) VALUE ZEROES.
001430     02  FSE-RAORDL.
001440         04  FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
001450         04  FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
001460         04  FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
001470     02  FS-RACAJE                PIC 9(02) VALUE ZEROES.
001480     02  FSE-RACAJE.
001490         04  FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
001500         04  FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
001510         04  FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
001520     02  FS-TARJETAS              PIC 9(02) VALUE ZEROES.
001530     02  FS-REPORTE               PIC 9(02) VALUE ZEROES.
001535     02  FILLER                   PIC X(04) VALUE SPACES.
001540*--> VARIABLES DE RUTINA PARA CONTROL DE FILE STATUS EXTENDIDO
001550 01  PROGRAMA                     PIC X(08) VALUE 'PEDIDOS1'.
001560 01  ARCHIVO                      PIC X(08) VALUE SPACES.
001570 01  ACCION                       PIC X(10) VALUE SPACES.
001580 01  LLAVE                        PIC X(32) VALUE SPACES.
001590******************************************************************
001600*             TARJETA DE ENTRADA (SYSIN) - DOS FORMATOS          *
001610******************************************************************
001620*--> TARJETA TIPO 'E' = ENCABEZADO DEL PEDIDO/PETICION
001630 01  WKS-TARJETA-E REDEFINES WKS-TARJETA-ENTRADA.
001640     02  WKS-TE-TIPO              PIC X(01).
001650         88  WKS-ES-ENCABEZADO            VALUE 'E'.
001660     02  WKS-TE-ACCION            PIC X(01).
001670     02  WKS-TE-CAJERO-ID         PIC 9(09).
001680     02  WKS-TE-PEDIDO-ID         PIC 9(09).
001690     02  WKS-TE-NUM-LINEAS        PIC 9(02).
001700     02  FILLER                   PIC X(58).
001710*--> TARJETA TIPO 'L' = LINEA DE PEDIDO (SOLO ACCION A)
001720 01  WKS-TARJETA-L REDEFINES WKS-TARJETA-ENTRADA.
001730     02  WKS-TL-TIPO              PIC X(01).
001740         88  WKS-ES-LINEA                 VALUE 'L'.
001750     02  WKS-TL-PRODUCTO-ID       PIC 9(09).
001760     02  WKS-TL-CANTIDAD          PIC 9(07).
001770     02  WKS-TL-DESCUENTO         PIC 9V9(04).
001780     02  FILLER                   PIC X(58).
001790******************************************************************
001800*               CAMPOS DE TRABAJO Y CONTADORES                   *
001810******************************************************************
001820 01  WKS-CAMPOS-DE-TRABAJO.
001830     02  WKS-PEDIDO-ID            PIC 9(09) VALUE ZEROES.
001840     02  WKS-CAJERO-ID            PIC 9(09) VALUE ZEROES.
001850     02  WKS-TIENDA-ID            PIC 9(09) VALUE ZEROES.
001860     02  WKS-NUM-LINEAS           PIC 9(02) COMP VALUE ZERO.
001870     02  WKS-LINEA-ACTUAL         PIC 9(02) COMP VALUE ZERO.
001880     02  WKS-SIGUIENTE-ITEM-ID    PIC 9(09) COMP VALUE ZERO.
001890     02  WKS-SIGUIENTE-PEDIDO-ID  PIC 9(09) COMP VALUE ZERO.
001900     02  WKS-CONT-EXISTENCIA      PIC 9(04) COMP VALUE ZERO.
001910     02  WKS-SUBI                 PIC 9(04) COMP VALUE ZERO.
001920     02  WKS-PEDIDO-RECHAZADO     PIC X(01) VALUE 'N'.
001930         88  WKS-RECHAZADO                VALUE 'S'.
001940     02  WKS-MOTIVO-RECHAZO       PIC X(40) VALUE SPACES.
001950     02  WKS-PRECIO-LINEA         PIC S9(09)V99 VALUE ZEROES.
001960     02  WKS-DESCUENTO-LINEA      PIC S9V9(04) VALUE ZEROES.
001970     02  WKS-MONTO-LINEA          PIC S9(11)V9(06) VALUE ZEROES.
001975     02  WKS-TOTAL-PEDIDO         PIC S9(11)V9(06) VALUE ZEROES.
001980     02  WKS-TOTAL-PEDIDO-RED     PIC S9(11)V99 VALUE ZEROES.
001990     02  WKS-TOTAL-EDITADO        PIC Z,ZZZ,ZZZ,ZZ9.99.
002000     02  WKS-FECHA-HOY            PIC 9(08) VALUE ZEROES.
002010     02  WKS-FECHA-HOY-R REDEFINES WKS-FECHA-HOY.
002020         04  WKS-FH-ANIO          PIC 9(04).
002030         04  WKS-FH-MES           PIC 9(02).
002040         04  WKS-FH-DIA           PIC 9(02).
002045     02  FILLER                   PIC X(02) VALUE SPACES.
002050******************************************************************
002060*      TABLA EN MEMORIA DE LA EXISTENCIA DE LA TIENDA DEL        *
002070*      CAJERO - SE CARGA UNA VEZ POR PEDIDO CON START + READ     *
002080*      NEXT SOBRE RAINVT Y SE BUSCA CON SEARCH POR PRODUCTO      *
002090******************************************************************
002100 01  WKS-TABLA-EXISTENCIA.
002110     02  WKS-EXIS-CONTADOR        PIC 9(04) COMP VALUE ZERO.
002120     02  WKS-EXIS-FILA OCCURS 500 TIMES
002130                       INDEXED BY WKS-EXIS-IDX.
002140         04  WKS-EXIS-PRODUCTO-ID PIC 9(09).
002150         04  WKS-EXIS-CANTIDAD    PIC S9(07).
002160         04  WKS-EXIS-ENCONTRADA  PIC X(01) VALUE 'N'.
002170             88  WKS-EXIS-SI-ENCONTRADA VALUE 'S'.
002175         04  FILLER               PIC X(03).
002180******************************************************************
002190*   TABLA EN MEMORIA DE LAS LINEAS DEL PEDIDO QUE SE ESTA        *
002200*   CONSTRUYENDO (ACCION A) - SE GRABAN TODAS JUNTAS AL FINAL    *
002210******************************************************************
002220 01  WKS-TABLA-LINEAS-PEDIDO.
002230     02  WKS-LIN-FILA OCCURS 50 TIMES INDEXED BY WKS-LIN-IDX.
002240         04  WKS-LIN-PRODUCTO-ID  PIC 9(09).
002250         04  WKS-LIN-CANTIDAD     PIC 9(07).
002260         04  WKS-LIN-PRECIO       PIC S9(09)V99.
002270         04  WKS-LIN-DESCUENTO    PIC S9V9(04).
002275         04  FILLER               PIC X(05).
002280 PROCEDURE DIVISION.
002290******************************************************************
002300*                   S E C C I O N   P R I N C I P A L            *
002310******************************************************************
002320 000-MAIN SECTION.
002330     PERFORM 010-APERTURA-ARCHIVOS
002340     PERFORM 020-LEE-TARJETA-ENCABEZADO
002350     IF WKS-ES-ENCABEZADO
002360        EVALUATE WKS-TE-ACCION
002370           WHEN 'A'
002380              PERFORM 100-ALTA-PEDIDO
002390           WHEN 'B'
002400              PERFORM 400-BAJA-PEDIDO
002410           WHEN 'T'
002420              PERFORM 600-TOTALIZA-PEDIDO
002430           WHEN OTHER
002440              DISPLAY '>>> ACCION DE SYSIN NO RECONOCIDA <<<'
002450                      UPON CONSOLE
002460        END-EVALUATE
002470     END-IF
002480     PERFORM 900-CIERRA-ARCHIVOS
002490     STOP RUN.
002500 000-MAIN-E. EXIT.
002510******************************************************************
002520*                 A P E R T U R A   D E   A R C H I V O S        *
002530******************************************************************
002540 010-APERTURA-ARCHIVOS SECTION.
002550     ACCEPT WKS-FECHA-HOY FROM DATE YYYYMMDD
002560     OPEN INPUT  RACAJE
002570          I-O    RAPROD RAINVT RAORDH RAORDL
002580          INPUT  TARJETAS
002590          OUTPUT REPORTE
002600     IF FS-RACAJE NOT EQUAL 0
002610        MOVE 'OPEN'   TO ACCION
002620        MOVE SPACES   TO LLAVE
002630        MOVE 'RACAJE' TO ARCHIVO
002640        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
002650                              FS-RACAJE, FSE-RACAJE
002660        DISPLAY '>>> ERROR AL ABRIR RACAJE <<<' UPON CONSOLE
002670        MOVE 91 TO RETURN-CODE
002680        STOP RUN
002690     END-IF.
002700 010-APERTURA-ARCHIVOS-E. EXIT.
002710******************************************************************
002720*              L E C T U R A   D E   T A R J E T A S             *
002730******************************************************************
002740 020-LEE-TARJETA-ENCABEZADO SECTION.
002750     READ TARJETAS INTO WKS-TARJETA-ENTRADA
002760        AT END
002770           DISPLAY '>>> SYSIN SIN TARJETA DE ENCABEZADO <<<'
002780                   UPON CONSOLE
002790           MOVE SPACES TO WKS-TARJETA-ENTRADA
002800     END-READ
002810     MOVE WKS-TE-CAJERO-ID TO WKS-CAJERO-ID
002820     MOVE WKS-TE-PEDIDO-ID TO WKS-PEDIDO-ID
002830     MOVE WKS-TE-NUM-LINEAS TO WKS-NUM-LINEAS.
002840 020-LEE-TARJETA-ENCABEZADO-E. EXIT.
002850******************************************************************
002860*                A L T A   D E   P E D I D O                    *
002870*                     ( A C C I O N   A )                        *
002880******************************************************************
002890 100-ALTA-PEDIDO SECTION.
002900     MOVE 'N' TO WKS-PEDIDO-RECHAZADO
002910     MOVE SPACES TO WKS-MOTIVO-RECHAZO
002920     PERFORM 110-VALIDA-CAJERO
002930     IF NOT WKS-RECHAZADO
002940        PERFORM 120-CARGA-EXISTENCIA-TIENDA
002950        MOVE 0 TO WKS-LINEA-ACTUAL
002960        PERFORM 130-PROCESA-UNA-LINEA
002970           VARYING WKS-LINEA-ACTUAL FROM 1 BY 1
002980           UNTIL WKS-LINEA-ACTUAL > WKS-NUM-LINEAS
002990                 OR WKS-RECHAZADO
003000     END-IF
003010     IF WKS-RECHAZADO
003020        DISPLAY 'PEDIDO RECHAZADO - ' WKS-MOTIVO-RECHAZO
003030                UPON CONSOLE
003040     ELSE
003050        PERFORM 140-ESCRIBE-PEDIDO
003060     END-IF.
003070 100-ALTA-PEDIDO-E. EXIT.
003080
003090 110-VALIDA-CAJERO SECTION.
003100     MOVE WKS-CAJERO-ID TO RACJ-CAJERO-ID
003110     READ RACAJE KEY IS RACJ-LLAVE
003120        INVALID KEY
003130           MOVE 'S' TO WKS-PEDIDO-RECHAZADO
003140           MOVE 'CAJERO NO EXISTE' TO WKS-MOTIVO-RECHAZO
003150     END-READ
003160     IF NOT WKS-RECHAZADO
003170        IF NOT RACJ-ES-CAJERO
003180           MOVE 'S' TO WKS-PEDIDO-RECHAZADO
003190           MOVE 'ROL DISTINTO DE CAISSIER' TO WKS-MOTIVO-RECHAZO
003200        ELSE
003210           IF RACJ-SIN-TIENDA
003220              MOVE 'S' TO WKS-PEDIDO-RECHAZADO
003230              MOVE 'CAJERO SIN TIENDA ASIGNADA'
003240                                    TO WKS-MOTIVO-RECHAZO
003250           ELSE
003260              MOVE RACJ-TIENDA-ID TO WKS-TIENDA-ID
003270           END-IF
003280        END-IF
003290     END-IF.
003300 110-VALIDA-CAJERO-E. EXIT.
003310******************************************************************
003320*   CARGA EN MEMORIA TODA LA EXISTENCIA DE LA TIENDA DEL CAJERO  *
003330*   (START POR TIENDA-ID, ALTO ORDEN DE LA LLAVE, + READ NEXT    *
003340*   MIENTRAS LA TIENDA NO CAMBIE)                                *
003350******************************************************************
003360 120-CARGA-EXISTENCIA-TIENDA SECTION.
003370     MOVE 0 TO WKS-EXIS-CONTADOR
003380     MOVE WKS-TIENDA-ID TO RAIV-TIENDA-ID
003390     MOVE 0 TO RAIV-PRODUCTO-ID
003400     START RAINVT KEY IS NOT LESS THAN RAIV-LLAVE
003410        INVALID KEY
003420           MOVE 10 TO FS-RAINVT
003430     END-START
003440     PERFORM 121-LEE-EXISTENCIA-SIGUIENTE
003450        UNTIL FS-RAINVT NOT = 0
003460           OR RAIV-TIENDA-ID NOT = WKS-TIENDA-ID.
003470 120-CARGA-EXISTENCIA-TIENDA-E. EXIT.
003480
003490 121-LEE-EXISTENCIA-SIGUIENTE SECTION.
003500     READ RAINVT NEXT RECORD
003510        AT END
003520           MOVE 10 TO FS-RAINVT
003530     END-READ
003540     IF FS-RAINVT = 0 AND RAIV-TIENDA-ID = WKS-TIENDA-ID
003550        ADD 1 TO WKS-EXIS-CONTADOR
003560        IF WKS-EXIS-CONTADOR <= 500
003570           MOVE RAIV-PRODUCTO-ID
003580                     TO WKS-EXIS-PRODUCTO-ID (WKS-EXIS-CONTADOR)
003590           MOVE RAIV-CANTIDAD
003600                     TO WKS-EXIS-CANTIDAD (WKS-EXIS-CONTADOR)
003610        END-IF
003620     END-IF.
003630 121-LEE-EXISTENCIA-SIGUIENTE-E. EXIT.
003640******************************************************************
003650*                P R O C E S A   U N A   L I N E A               *
003660******************************************************************
003670 130-PROCESA-UNA-LINEA SECTION.
003680     READ TARJETAS INTO WKS-TARJETA-ENTRADA
003690        AT END
003700           MOVE 'S' TO WKS-PEDIDO-RECHAZADO
003710           MOVE 'FALTAN TARJETAS DE LINEA EN SYSIN'
003720                                      TO WKS-MOTIVO-RECHAZO
003730     END-READ
003740     IF NOT WKS-RECHAZADO AND WKS-ES-LINEA
003750        PERFORM 131-VALIDA-PRODUCTO
003760        IF NOT WKS-RECHAZADO
003770           PERFORM 132-VALIDA-EXISTENCIA
003780        END-IF
003790        IF NOT WKS-RECHAZADO
003800           PERFORM 133-CONSTRUYE-LINEA
003810           PERFORM 134-DESCUENTA-EXISTENCIA
003820        END-IF
003830     END-IF.
003840 130-PROCESA-UNA-LINEA-E. EXIT.
003850
003860 131-VALIDA-PRODUCTO SECTION.
003870     MOVE WKS-TL-PRODUCTO-ID TO RAPR-PRODUCTO-ID
003880     READ RAPROD KEY IS RAPR-LLAVE
003890        INVALID KEY
003900           MOVE 'S' TO WKS-PEDIDO-RECHAZADO
003910           MOVE 'PRODUCTO NO EXISTE' TO WKS-MOTIVO-RECHAZO
003920     END-READ
003930     IF NOT WKS-RECHAZADO
003940        IF RAPR-SIN-PRECIO
003950           MOVE 0 TO WKS-PRECIO-LINEA
003960        ELSE
003970           MOVE RAPR-PRECIO TO WKS-PRECIO-LINEA
003980        END-IF
003990     END-IF.
004000 131-VALIDA-PRODUCTO-E. EXIT.
004010
004020 132-VALIDA-EXISTENCIA SECTION.
004030     SET WKS-EXIS-IDX TO 1
004040     MOVE 0 TO WKS-SUBI
004050     SEARCH WKS-EXIS-FILA VARYING WKS-EXIS-IDX
004060        AT END
004070           MOVE 0 TO WKS-SUBI
004080        WHEN WKS-EXIS-PRODUCTO-ID (WKS-EXIS-IDX)
004090              = WKS-TL-PRODUCTO-ID
004100           SET WKS-SUBI TO WKS-EXIS-IDX
004110     END-SEARCH
004120     IF WKS-SUBI = 0
004130        MOVE 'S' TO WKS-PEDIDO-RECHAZADO
004140        MOVE 'PRODUCTO NO DISPONIBLE EN ESTA TIENDA'
004150                                   TO WKS-MOTIVO-RECHAZO
004160     ELSE
004170        IF WKS-EXIS-CANTIDAD (WKS-SUBI) < WKS-TL-CANTIDAD
004180           MOVE 'S' TO WKS-PEDIDO-RECHAZADO
004190           MOVE 'EXISTENCIA INSUFICIENTE' TO WKS-MOTIVO-RECHAZO
004200        END-IF
004210     END-IF.
004220 132-VALIDA-EXISTENCIA-E. EXIT.
004230
004240 133-CONSTRUYE-LINEA SECTION.
004250     MOVE WKS-TL-PRODUCTO-ID TO WKS-LIN-PRODUCTO-ID (WKS-LINEA-ACTUAL)
004260     MOVE WKS-TL-CANTIDAD    TO WKS-LIN-CANTIDAD  (WKS-LINEA-ACTUAL)
004270     MOVE WKS-PRECIO-LINEA   TO WKS-LIN-PRECIO    (WKS-LINEA-ACTUAL)
004280     MOVE WKS-TL-DESCUENTO   TO WKS-LIN-DESCUENTO (WKS-LINEA-ACTUAL).
004290 133-CONSTRUYE-LINEA-E. EXIT.
004300
004310 134-DESCUENTA-EXISTENCIA SECTION.
004320     SUBTRACT WKS-TL-CANTIDAD FROM WKS-EXIS-CANTIDAD (WKS-SUBI)
004330     MOVE WKS-TIENDA-ID TO RAIV-TIENDA-ID
004340     MOVE WKS-TL-PRODUCTO-ID TO RAIV-PRODUCTO-ID
004350     READ RAINVT KEY IS RAIV-LLAVE
004360        INVALID KEY
004370           DISPLAY '>>> RAINVT DESINCRONIZADO, PRODUCTO '
004380                   WKS-TL-PRODUCTO-ID UPON CONSOLE
004390     END-READ
004400     IF FS-RAINVT = 0
004410        MOVE WKS-EXIS-CANTIDAD (WKS-SUBI) TO RAIV-CANTIDAD
004420        REWRITE RAIV-REGISTRO
004430        IF FS-RAINVT NOT = 0
004440           MOVE 'REWRITE' TO ACCION
004450           MOVE RAIV-LLAVE TO LLAVE
004460           MOVE 'RAINVT' TO ARCHIVO
004470           CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
004480                                 FS-RAINVT, FSE-RAINVT
004490        END-IF
004500     END-IF.
004510 134-DESCUENTA-EXISTENCIA-E. EXIT.
004520******************************************************************
004530*     ESCRITURA DEL ENCABEZADO Y DE TODAS LAS LINEAS GRABADAS    *
004540******************************************************************
004550 140-ESCRIBE-PEDIDO SECTION.
004560     MOVE WKS-PEDIDO-ID    TO RAOH-PEDIDO-ID
004570     MOVE WKS-FECHA-HOY    TO RAOH-FECHA-PEDIDO RAOH-FECHA-ENVIO
004580     MOVE WKS-CAJERO-ID    TO RAOH-CAJERO-ID
004590     MOVE WKS-TIENDA-ID    TO RAOH-TIENDA-ID
004600     WRITE RAOH-REGISTRO
004610     IF FS-RAORDH NOT = 0
004620        MOVE 'WRITE' TO ACCION
004630        MOVE RAOH-LLAVE TO LLAVE
004640        MOVE 'RAORDH' TO ARCHIVO
004650        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
004660                              FS-RAORDH, FSE-RAORDH
004670     END-IF
004680     PERFORM 141-ESCRIBE-UNA-LINEA
004690        VARYING WKS-LIN-IDX FROM 1 BY 1
004700        UNTIL WKS-LIN-IDX > WKS-NUM-LINEAS.
004710 140-ESCRIBE-PEDIDO-E. EXIT.
004720
004730 141-ESCRIBE-UNA-LINEA SECTION.
004740     MOVE WKS-PEDIDO-ID TO RAOL-PEDIDO-ID
004750     MOVE WKS-LIN-IDX   TO RAOL-LINEA-ID
004760     MOVE WKS-LIN-PRODUCTO-ID (WKS-LIN-IDX)  TO RAOL-PRODUCTO-ID
004770     MOVE WKS-LIN-CANTIDAD    (WKS-LIN-IDX)  TO RAOL-CANTIDAD
004780     MOVE WKS-LIN-PRECIO      (WKS-LIN-IDX)  TO RAOL-PRECIO
004790     MOVE WKS-LIN-DESCUENTO   (WKS-LIN-IDX)  TO RAOL-DESCUENTO
004800     WRITE RAOL-REGISTRO
004810     IF FS-RAORDL NOT = 0
004820        MOVE 'WRITE' TO ACCION
004830        MOVE RAOL-LLAVE TO LLAVE
004840        MOVE 'RAORDL' TO ARCHIVO
004850        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
004860                              FS-RAORDL, FSE-RAORDL
004870     END-IF.
004880 141-ESCRIBE-UNA-LINEA-E. EXIT.
004890******************************************************************
004900*          B A J A   D E   P E D I D O   (A N U L A C I O N)     *
004910*          (ACCION B - REPONE LA EXISTENCIA DESCONTADA)          *
004920******************************************************************
004930 400-BAJA-PEDIDO SECTION.
004940     MOVE WKS-PEDIDO-ID TO RAOH-PEDIDO-ID
004950     READ RAORDH KEY IS RAOH-LLAVE
004960        INVALID KEY
004970           DISPLAY '>>> PEDIDO NO EXISTE PARA ANULAR: '
004980                   WKS-PEDIDO-ID UPON CONSOLE
004990     END-READ
005000     IF FS-RAORDH = 0
005010        MOVE RAOH-TIENDA-ID TO WKS-TIENDA-ID
005020        PERFORM 120-CARGA-EXISTENCIA-TIENDA
005030        PERFORM 410-REPONE-LINEAS-PEDIDO
005040        PERFORM 420-BORRA-ENCABEZADO
005050     END-IF.
005060 400-BAJA-PEDIDO-E. EXIT.
005070
005080 410-REPONE-LINEAS-PEDIDO SECTION.
005090     MOVE WKS-PEDIDO-ID TO RAOL-PEDIDO-ID
005100     MOVE 0             TO RAOL-LINEA-ID
005110     START RAORDL KEY IS NOT LESS THAN RAOL-LLAVE
005120        INVALID KEY
005130           MOVE 10 TO FS-RAORDL
005140     END-START
005150     PERFORM 411-REPONE-UNA-LINEA
005160        UNTIL FS-RAORDL NOT = 0
005170           OR RAOL-PEDIDO-ID NOT = WKS-PEDIDO-ID.
005180 410-REPONE-LINEAS-PEDIDO-E. EXIT.
005190
005200 411-REPONE-UNA-LINEA SECTION.
005210     READ RAORDL NEXT RECORD
005220        AT END
005230           MOVE 10 TO FS-RAORDL
005240     END-READ
005250     IF FS-RAORDL = 0 AND RAOL-PEDIDO-ID = WKS-PEDIDO-ID
005260        SET WKS-EXIS-IDX TO 1
005270        MOVE 0 TO WKS-SUBI
005280        SEARCH WKS-EXIS-FILA VARYING WKS-EXIS-IDX
005290           AT END
005300              MOVE 0 TO WKS-SUBI
005310           WHEN WKS-EXIS-PRODUCTO-ID (WKS-EXIS-IDX)
005320                 = RAOL-PRODUCTO-ID
005330              SET WKS-SUBI TO WKS-EXIS-IDX
005340        END-SEARCH
005350        IF WKS-SUBI NOT = 0
005360           ADD RAOL-CANTIDAD TO WKS-EXIS-CANTIDAD (WKS-SUBI)
005370           MOVE WKS-TIENDA-ID   TO RAIV-TIENDA-ID
005380           MOVE RAOL-PRODUCTO-ID TO RAIV-PRODUCTO-ID
005390           READ RAINVT KEY IS RAIV-LLAVE
005400              INVALID KEY
005410                 CONTINUE
005420           END-READ
005430           IF FS-RAINVT = 0
005440              MOVE WKS-EXIS-CANTIDAD (WKS-SUBI) TO RAIV-CANTIDAD
005450              REWRITE RAIV-REGISTRO
005460           END-IF
005470        END-IF
005480        MOVE RAOL-PEDIDO-ID TO WKS-SIGUIENTE-PEDIDO-ID
005490        DELETE RAORDL RECORD
005500     END-IF.
005510 411-REPONE-UNA-LINEA-E. EXIT.
005520
005530 420-BORRA-ENCABEZADO SECTION.
005540     DELETE RAORDH RECORD
005550     IF FS-RAORDH NOT = 0
005560        MOVE 'DELETE' TO ACCION
005570        MOVE RAOH-LLAVE TO LLAVE
005580        MOVE 'RAORDH' TO ARCHIVO
005590        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
005600                              FS-RAORDH, FSE-RAORDH
005610     END-IF.
005620 420-BORRA-ENCABEZADO-E. EXIT.
005630******************************************************************
005640*      T O T A L I Z A C I O N   A   P E T I C I O N             *
005650*                     ( A C C I O N   T )                        *
005660******************************************************************
005670 600-TOTALIZA-PEDIDO SECTION.
005680     MOVE 0 TO WKS-TOTAL-PEDIDO
005690     MOVE WKS-PEDIDO-ID TO RAOL-PEDIDO-ID
005700     MOVE 0             TO RAOL-LINEA-ID
005710     START RAORDL KEY IS NOT LESS THAN RAOL-LLAVE
005720        INVALID KEY
005730           MOVE 10 TO FS-RAORDL
005740     END-START
005750     PERFORM 610-SUMA-UNA-LINEA
005760        UNTIL FS-RAORDL NOT = 0
005770           OR RAOL-PEDIDO-ID NOT = WKS-PEDIDO-ID
005780     PERFORM 620-IMPRIME-TOTAL.
005790 600-TOTALIZA-PEDIDO-E. EXIT.
005800
005810 610-SUMA-UNA-LINEA SECTION.
005820     READ RAORDL NEXT RECORD
005830        AT END
005840           MOVE 10 TO FS-RAORDL
005850     END-READ
005860     IF FS-RAORDL = 0 AND RAOL-PEDIDO-ID = WKS-PEDIDO-ID
005870        COMPUTE WKS-MONTO-LINEA =
005880           (RAOL-PRECIO - RAOL-PRECIO * RAOL-DESCUENTO)
005890                * RAOL-CANTIDAD
005900        ADD WKS-MONTO-LINEA TO WKS-TOTAL-PEDIDO
005910     END-IF.
005920 610-SUMA-UNA-LINEA-E. EXIT.
005930
005940 620-IMPRIME-TOTAL SECTION.
005945     COMPUTE WKS-TOTAL-PEDIDO-RED ROUNDED = WKS-TOTAL-PEDIDO
005950     MOVE WKS-TOTAL-PEDIDO-RED TO WKS-TOTAL-EDITADO
005960     MOVE SPACES TO WKS-LINEA-REPORTE
005970     STRING 'PEDIDO ' WKS-PEDIDO-ID
005980            ' TOTAL: ' WKS-TOTAL-EDITADO
005990            DELIMITED BY SIZE INTO WKS-LINEA-REPORTE
006000     WRITE WKS-LINEA-REPORTE.
006010 620-IMPRIME-TOTAL-E. EXIT.
006020******************************************************************
006030*                 C I E R R E   D E   A R C H I V O S            *
006040******************************************************************
006050 900-CIERRA-ARCHIVOS SECTION.
006060     CLOSE RAPROD RAINVT RAORDH RAORDL RACAJE TARJETAS REPORTE.
006070 900-CIERRA-ARCHIVOS-E. EXIT.
