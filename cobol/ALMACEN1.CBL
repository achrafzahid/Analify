000010******************************************************************
000020* FECHA       : 20/04/1989                                       *
000030* PROGRAMADOR : JUAN CARLOS ALVARADO LEMUS (JCAL)                *
000040* APLICACION  : CATALOGO DE PRODUCTOS Y EXISTENCIAS              *
000050* PROGRAMA    : ALMACEN1                                         *
000060* TIPO        : BATCH                                            *
000070* DESCRIPCION : MANTENIMIENTO DE EXISTENCIA POR TIENDA, ALTA Y   *
000080*             : RENOMBRADO DE PRODUCTOS CON VALIDACION DE NOMBRE *
000090*             : UNICO, Y REPORTE DE VALORIZACION DE INVENTARIO   *
000100*             : (ACUMULADO DE CANTIDAD POR PRODUCTO EN TODAS LAS *
000110*             : TIENDAS).                                        *
000120* ARCHIVOS    : RAPROD=A, RAINVT=A                               *
000130* ACCION (ES) : S=FIJA EXISTENCIA DE TIENDA/PRODUCTO             *
000140*             : N=ALTA O RENOMBRADO DE PRODUCTO                  *
000150*             : V=VALORIZACION DE INVENTARIO (REPORTE)           *
000160* PROGRAMA(S) : RUTINA DEBD1R00, FILE STATUS EXTENDIDO           *
000170* INSTALADO   : 02/05/1989                                       *
000180******************************************************************
000190*               B I T A C O R A   D E   C A M B I O S            *
000200******************************************************************
000210* 20/04/1989 JCAL 000066 ALTA INICIAL, SOLO ACCION S (EXISTENCIA)*
000220* 11/11/1991 JCAL 000410 SE AGREGA ACCION N (ALTA/RENOMBRADO)    *
000230*             CON VALIDACION DE NOMBRE UNICO DE PRODUCTO         *
000240* 30/03/1994 RMVH 000820 SE AGREGA ACCION V (VALORIZACION)       *
000250* 21/12/1998 RMVH 001198 REVISION Y2K - ESTE PROGRAMA NO GUARDA  *
000260*             NINGUNA FECHA, SE DEJA CONSTANCIA SIN CAMBIOS      *
000270* 14/06/2005 EEDR 102390 LA FIJACION DE EXISTENCIA AHORA CREA EL *
000280*             REGISTRO DE INVENTARIO SI NO EXISTE (ANTES ERA     *
000290*             ERROR "PRODUCTO SIN EXISTENCIA EN TIENDA")         *
000300* 02/07/2021 PEDR 118890 LA VALORIZACION QUEDA EXPLICITAMENTE SIN*
000310*             COSTO MONETARIO, SOLO CANTIDAD (PENDIENTE DE COSTEO*
000320*             PROMEDIO, VER SOLICITUD 118891 -- SIN IMPLEMENTAR) *
000330* 14/03/2025 PEDR 125410 SE QUITA EL INDICADOR DE BAJA EXISTENCIA*
000340*             DEL MAESTRO RAINVT (COPY RAINVTM); NUNCA SE        *
000350*             ACTUALIZABA SEGUN LA CANTIDAD, LA CONDICION SE     *
000360*             DEBE EVALUAR AL REPORTAR, NO GUARDAR EN EL MAESTRO *
000370******************************************************************
000380 IDENTIFICATION DIVISION.
000390 PROGRAM-ID.                    ALMACEN1.
000400 AUTHOR.                        JUAN CARLOS ALVARADO LEMUS.
000410 INSTALLATION.                  SISTEMAS - CATALOGO DE PRODUCTOS.
000420 DATE-WRITTEN.                  20/04/1989.
000430 DATE-COMPILED.
000440 SECURITY.                      USO INTERNO - DEPARTAMENTO DE
000450                                 SISTEMAS UNICAMENTE.
000460******************************************************************
000470 ENVIRONMENT DIVISION.
000480 CONFIGURATION SECTION.
000490 SPECIAL-NAMES.
000500     C01 IS TOP-OF-FORM
000510     CLASS CLASE-NUMERICA IS '0' THRU '9'.
000520 INPUT-OUTPUT SECTION.
000530 FILE-CONTROL.
000540     SELECT RAPROD  ASSIGN   TO RAPROD
000550            ORGANIZATION     IS INDEXED
000560            ACCESS MODE      IS DYNAMIC
000570            RECORD KEY       IS RAPR-LLAVE
000580            FILE STATUS      IS FS-RAPROD
000590                                FSE-RAPROD.
000600     SELECT RAINVT  ASSIGN   TO RAINVT
000610            ORGANIZATION     IS INDEXED
000620            ACCESS MODE      IS DYNAMIC
000630            RECORD KEY       IS RAIV-LLAVE
000640            FILE STATUS      IS FS-RAINVT
000650                                FSE-RAINVT.
000660     SELECT TARJETAS ASSIGN  TO SYSIN
000670            ORGANIZATION     IS LINE SEQUENTIAL
000680            FILE STATUS      IS FS-TARJETAS.
000690     SELECT REPORTE  ASSIGN  TO SYSOUT
000700            ORGANIZATION     IS LINE SEQUENTIAL
000710            FILE STATUS      IS FS-REPORTE.
000720 DATA DIVISION.
000730 FILE SECTION.
000740 FD  RAPROD.
000750     COPY RAPRODM.
000760 FD  RAINVT.
000770     COPY RAINVTM.
000780 FD  TARJETAS
000790     LABEL RECORD IS OMITTED
000800     RECORD CONTAINS 80 CHARACTERS.
000810 01  WKS-TARJETA-ENTRADA         PIC X(80).
000820 FD  REPORTE
000830     LABEL RECORD IS OMITTED
000840     RECORD CONTAINS 132 CHARACTERS
000850     LINAGE IS 60 WITH FOOTING AT 55.
000860 01  WKS-LINEA-REPORTE           PIC X(132).
000870 WORKING-STORAGE SECTION.
000880******************************************************************
000890*          RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS         *
000900******************************************************************
000910 01  WKS-FS-STATUS.
000920     02  FS-RAPROD                PIC 9(02) VALUE ZEROES.
000930     02  FSE-RAPROD.
000940         04  FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
000950         04  FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
000960         04  FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
000970     02  FS-RAINVT                PIC 9(02) VALUE ZEROES.
000980     02  FSE-RAINVT.
000990         04  FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
001000         04  FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
001010         04  FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
001020     02  FS-TARJETAS              PIC 9(02) VALUE ZEROES.
001030     02  FS-REPORTE               PIC 9(02) VALUE ZEROES.
001035     02  FILLER                   PIC X(04) VALUE SPACES.
001040 01  PROGRAMA                     PIC X(08) VALUE 'ALMACEN1'.
001050 01  ARCHIVO                      PIC X(08) VALUE SPACES.
001060 01  ACCION                       PIC X(10) VALUE SPACES.
001070 01  LLAVE                        PIC X(32) VALUE SPACES.
001080******************************************************************
001090*          TARJETAS DE ENTRADA (SYSIN) - UNA POR ACCION          *
001100******************************************************************
001110 01  WKS-TARJETA-S REDEFINES WKS-TARJETA-ENTRADA.
001120     02  WKS-TS-TIPO              PIC X(01).
001130     02  WKS-TS-TIENDA-ID         PIC 9(09).
001140     02  WKS-TS-PRODUCTO-ID       PIC 9(09).
001150     02  WKS-TS-CANTIDAD          PIC 9(07).
001160     02  FILLER                   PIC X(54).
001170 01  WKS-TARJETA-N REDEFINES WKS-TARJETA-ENTRADA.
001180     02  WKS-TN-TIPO              PIC X(01).
001190     02  WKS-TN-PRODUCTO-ID       PIC 9(09).
001200     02  WKS-TN-NOMBRE            PIC X(60).
001210     02  FILLER                   PIC X(10).
001220 01  WKS-TARJETA-V REDEFINES WKS-TARJETA-ENTRADA.
001230     02  WKS-TV-TIPO              PIC X(01).
001240     02  FILLER                   PIC X(79).
001250******************************************************************
001260*                 C A M P O S   D E   T R A B A J O              *
001270******************************************************************
001280 01  WKS-CAMPOS-DE-TRABAJO.
001290     02  WKS-TIENDA-ID            PIC 9(09) VALUE ZEROES.
001300     02  WKS-PRODUCTO-ID          PIC 9(09) VALUE ZEROES.
001310     02  WKS-CANTIDAD             PIC 9(07) VALUE ZEROES.
001320     02  WKS-NOMBRE-NUEVO         PIC X(60) VALUE SPACES.
001330     02  WKS-NOMBRE-MAYUS         PIC X(60) VALUE SPACES.
001340     02  WKS-NOMBRE-CMP           PIC X(60) VALUE SPACES.
001350     02  WKS-OPERACION-RECHAZADA  PIC X(01) VALUE 'N'.
001360         88  WKS-OP-RECHAZADA            VALUE 'S'.
001370     02  WKS-MOTIVO-RECHAZO       PIC X(40) VALUE SPACES.
001380     02  WKS-SIGUIENTE-PRODUCTO-ID PIC 9(09) COMP VALUE ZERO.
001390     02  WKS-SUBI                 PIC 9(04) COMP VALUE ZERO.
001400     02  WKS-TOTAL-EDITADO        PIC Z,ZZZ,ZZZ,ZZ9.
001405     02  FILLER                   PIC X(03) VALUE SPACES.
001410******************************************************************
001420*    TABLA EN MEMORIA PARA LA VALORIZACION DE INVENTARIO - SE    *
001430*    ACUMULA CANTIDAD POR PRODUCTO RECORRIENDO RAINVT COMPLETO   *
001440*    DE PRINCIPIO A FIN (TODAS LAS TIENDAS)                      *
001450******************************************************************
001460 01  WKS-TABLA-VALORIZACION.
001470     02  WKS-VAL-CONTADOR         PIC 9(04) COMP VALUE ZERO.
001480     02  WKS-VAL-FILA OCCURS 500 TIMES INDEXED BY WKS-VAL-IDX.
001490         04  WKS-VAL-PRODUCTO-ID  PIC 9(09).
001500         04  WKS-VAL-CANTIDAD     PIC S9(09).
001505         04  FILLER               PIC X(05).
001510 PROCEDURE DIVISION.
001520******************************************************************
001530*                   S E C C I O N   P R I N C I P A L            *
001540******************************************************************
001550 000-MAIN SECTION.
001560     PERFORM 010-APERTURA-ARCHIVOS
001570     PERFORM 020-LEE-TARJETA
001580     EVALUATE WKS-TARJETA-ENTRADA (1:1)
001590        WHEN 'S'
001600           PERFORM 200-FIJA-EXISTENCIA
001610        WHEN 'N'
001620           PERFORM 220-ALTA-RENOMBRA-PRODUCTO
001630        WHEN 'V'
001640           PERFORM 300-VALORIZA-INVENTARIO
001650        WHEN OTHER
001660           DISPLAY '>>> ACCION DE SYSIN NO RECONOCIDA <<<'
001670                   UPON CONSOLE
001680     END-EVALUATE
001690     PERFORM 900-CIERRA-ARCHIVOS
001700     STOP RUN.
001710 000-MAIN-E. EXIT.
001720******************************************************************
001730 010-APERTURA-ARCHIVOS SECTION.
001740     OPEN I-O    RAPROD RAINVT
001750          INPUT  TARJETAS
001760          OUTPUT REPORTE
001770     IF FS-RAPROD NOT EQUAL 0
001780        DISPLAY '>>> ERROR AL ABRIR RAPROD <<<' UPON CONSOLE
001790        MOVE 91 TO RETURN-CODE
001800        STOP RUN
001810     END-IF.
001820 010-APERTURA-ARCHIVOS-E. EXIT.
001830
001840 020-LEE-TARJETA SECTION.
001850     READ TARJETAS INTO WKS-TARJETA-ENTRADA
001860        AT END
001870           DISPLAY '>>> SYSIN SIN TARJETA <<<' UPON CONSOLE
001880           MOVE SPACES TO WKS-TARJETA-ENTRADA
001890     END-READ.
001900 020-LEE-TARJETA-E. EXIT.
001910******************************************************************
001920*       F I J A   E X I S T E N C I A   D E   T I E N D A        *
001930*                     ( A C C I O N   S )                        *
001940******************************************************************
001950 200-FIJA-EXISTENCIA SECTION.
001960     MOVE WKS-TS-TIENDA-ID   TO WKS-TIENDA-ID
001970     MOVE WKS-TS-PRODUCTO-ID TO WKS-PRODUCTO-ID
001980     MOVE WKS-TS-CANTIDAD    TO WKS-CANTIDAD
001990     MOVE WKS-TIENDA-ID      TO RAIV-TIENDA-ID
002000     MOVE WKS-PRODUCTO-ID    TO RAIV-PRODUCTO-ID
002010     READ RAINVT KEY IS RAIV-LLAVE
002020        INVALID KEY
002030           PERFORM 205-CREA-REGISTRO-EXISTENCIA
002040     END-READ
002050     MOVE WKS-CANTIDAD TO RAIV-CANTIDAD
002060     IF FS-RAINVT = 0
002070        REWRITE RAIV-REGISTRO
002080        IF FS-RAINVT NOT = 0
002090           MOVE 'REWRITE' TO ACCION
002100           MOVE RAIV-LLAVE TO LLAVE
002110           MOVE 'RAINVT' TO ARCHIVO
002120           CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
002130                                 FS-RAINVT, FSE-RAINVT
002140        END-IF
002150     END-IF.
002160 200-FIJA-EXISTENCIA-E. EXIT.
002170******************************************************************
002180*   CREA EL REGISTRO DE EXISTENCIA CON CANTIDAD CERO CUANDO NO   *
002190*   EXISTIA TODAVIA - LUEGO 200-FIJA-EXISTENCIA LO SOBREESCRIBE  *
002200*   CON LA CANTIDAD SOLICITADA                                   *
002210******************************************************************
002220 205-CREA-REGISTRO-EXISTENCIA SECTION.
002230     MOVE WKS-TIENDA-ID    TO RAIV-TIENDA-ID
002250     MOVE WKS-PRODUCTO-ID  TO RAIV-PRODUCTO-ID
002260     MOVE WKS-TIENDA-ID    TO RAIV-EXISTENCIA-ID
002270     MOVE 0                TO RAIV-CANTIDAD
002290     WRITE RAIV-REGISTRO
002300     IF FS-RAINVT NOT = 0
002310        MOVE 'WRITE' TO ACCION
002320        MOVE RAIV-LLAVE TO LLAVE
002330        MOVE 'RAINVT' TO ARCHIVO
002340        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
002350                              FS-RAINVT, FSE-RAINVT
002360     END-IF.
002370 205-CREA-REGISTRO-EXISTENCIA-E. EXIT.
002380******************************************************************
002390*      A L T A   O   R E N O M B R A D O   D E   P R O D U C T O *
002400*           (ACCION N - VALIDA NOMBRE UNICO DE PRODUCTO)         *
002410******************************************************************
002420 220-ALTA-RENOMBRA-PRODUCTO SECTION.
002430     MOVE 'N' TO WKS-OPERACION-RECHAZADA
002440     MOVE SPACES TO WKS-MOTIVO-RECHAZO
002450     MOVE WKS-TN-PRODUCTO-ID TO WKS-PRODUCTO-ID
002460     MOVE WKS-TN-NOMBRE      TO WKS-NOMBRE-NUEVO
002470     PERFORM 210-VALIDA-NOMBRE-UNICO
002480     IF WKS-OP-RECHAZADA
002490        DISPLAY 'PRODUCTO RECHAZADO - ' WKS-MOTIVO-RECHAZO
002500                UPON CONSOLE
002510     ELSE
002520        MOVE WKS-PRODUCTO-ID TO RAPR-PRODUCTO-ID
002530        READ RAPROD KEY IS RAPR-LLAVE
002540           INVALID KEY
002550              MOVE 'S' TO WKS-OPERACION-RECHAZADA
002560        END-READ
002570        MOVE WKS-NOMBRE-NUEVO TO RAPR-NOMBRE
002580        IF WKS-OP-RECHAZADA
002590           MOVE 0 TO RAPR-SUBCATEGORIA-ID RAPR-INVERSIONISTA-ID
002600           MOVE 0 TO RAPR-PRECIO
002610           MOVE 'N' TO RAPR-SW-PRECIO-FIJADO
002620           WRITE RAPR-REGISTRO
002630        ELSE
002640           REWRITE RAPR-REGISTRO
002650        END-IF
002660     END-IF.
002670 220-ALTA-RENOMBRA-PRODUCTO-E. EXIT.
002680******************************************************************
002690*   VALIDA QUE NINGUN OTRO PRODUCTO TENGA EL MISMO NOMBRE, SIN   *
002700*   DISTINGUIR MAYUSCULAS DE MINUSCULAS (RECORRE RAPROD COMPLETO)*
002710******************************************************************
002720 210-VALIDA-NOMBRE-UNICO SECTION.
002730     MOVE WKS-NOMBRE-NUEVO TO WKS-NOMBRE-MAYUS
002735     INSPECT WKS-NOMBRE-MAYUS CONVERTING
002736        'abcdefghijklmnopqrstuvwxyz' TO
002737        'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
002740     MOVE 0 TO RAPR-PRODUCTO-ID
002750     START RAPROD KEY IS NOT LESS THAN RAPR-LLAVE
002760        INVALID KEY
002770           MOVE 10 TO FS-RAPROD
002780     END-START
002790     PERFORM 211-REVISA-UN-PRODUCTO
002800        UNTIL FS-RAPROD NOT = 0
002810           OR WKS-OP-RECHAZADA.
002820 210-VALIDA-NOMBRE-UNICO-E. EXIT.
002830
002840 211-REVISA-UN-PRODUCTO SECTION.
002850     READ RAPROD NEXT RECORD
002860        AT END
002870           MOVE 10 TO FS-RAPROD
002880     END-READ
002890     IF FS-RAPROD = 0
002900        IF RAPR-PRODUCTO-ID NOT = WKS-PRODUCTO-ID
002910           MOVE RAPR-NOMBRE TO WKS-NOMBRE-CMP
002915           INSPECT WKS-NOMBRE-CMP CONVERTING
002916              'abcdefghijklmnopqrstuvwxyz' TO
002917              'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
002930           IF WKS-NOMBRE-CMP = WKS-NOMBRE-MAYUS
002940              MOVE 'S' TO WKS-OPERACION-RECHAZADA
002950              MOVE 'NOMBRE DE PRODUCTO YA EXISTE'
002960                                    TO WKS-MOTIVO-RECHAZO
002970           END-IF
002980        END-IF
002990     END-IF.
003000 211-REVISA-UN-PRODUCTO-E. EXIT.
003010******************************************************************
003020*        V A L O R I Z A C I O N   D E   I N V E N T A R I O     *
003031*   (ACCION V - ACUMULA CANTIDAD POR PRODUCTO EN TODAS LAS       *
003032*   TIENDAS - EL VALOR MONETARIO QUEDA EN 0.00, NUNCA SE COSTEO) *
003040******************************************************************
003050 300-VALORIZA-INVENTARIO SECTION.
003060     MOVE 0 TO WKS-VAL-CONTADOR
003070     MOVE 0 TO RAIV-TIENDA-ID
003080     MOVE 0 TO RAIV-PRODUCTO-ID
003090     START RAINVT KEY IS NOT LESS THAN RAIV-LLAVE
003100        INVALID KEY
003110           MOVE 10 TO FS-RAINVT
003120     END-START
003130     PERFORM 310-ACUMULA-UN-REGISTRO
003140        UNTIL FS-RAINVT NOT = 0
003150     PERFORM 320-IMPRIME-VALORIZACION
003160        VARYING WKS-VAL-IDX FROM 1 BY 1
003170        UNTIL WKS-VAL-IDX > WKS-VAL-CONTADOR.
003180 300-VALORIZA-INVENTARIO-E. EXIT.
003190
003200 310-ACUMULA-UN-REGISTRO SECTION.
003210     READ RAINVT NEXT RECORD
003220        AT END
003230           MOVE 10 TO FS-RAINVT
003240     END-READ
003250     IF FS-RAINVT = 0
003260        SET WKS-VAL-IDX TO 1
003270        MOVE 0 TO WKS-SUBI
003280        PERFORM 311-BUSCA-PRODUCTO-EN-TABLA
003290           VARYING WKS-VAL-IDX FROM 1 BY 1
003300           UNTIL WKS-VAL-IDX > WKS-VAL-CONTADOR
003310        IF WKS-SUBI = 0
003320           ADD 1 TO WKS-VAL-CONTADOR
003330           IF WKS-VAL-CONTADOR <= 500
003340              MOVE RAIV-PRODUCTO-ID
003350                      TO WKS-VAL-PRODUCTO-ID (WKS-VAL-CONTADOR)
003360              MOVE RAIV-CANTIDAD
003370                      TO WKS-VAL-CANTIDAD (WKS-VAL-CONTADOR)
003380           END-IF
003390        ELSE
003400           ADD RAIV-CANTIDAD TO WKS-VAL-CANTIDAD (WKS-SUBI)
003410        END-IF
003420     END-IF.
003430 310-ACUMULA-UN-REGISTRO-E. EXIT.
003440
003450 311-BUSCA-PRODUCTO-EN-TABLA SECTION.
003460     IF WKS-VAL-PRODUCTO-ID (WKS-VAL-IDX) = RAIV-PRODUCTO-ID
003470        SET WKS-SUBI TO WKS-VAL-IDX
003480     END-IF.
003490 311-BUSCA-PRODUCTO-EN-TABLA-E. EXIT.
003500
003510 320-IMPRIME-VALORIZACION SECTION.
003520     MOVE WKS-VAL-CANTIDAD (WKS-VAL-IDX) TO WKS-TOTAL-EDITADO
003530     MOVE SPACES TO WKS-LINEA-REPORTE
003540     STRING 'PRODUCTO ' WKS-VAL-PRODUCTO-ID (WKS-VAL-IDX)
003550            ' CANTIDAD TOTAL: ' WKS-TOTAL-EDITADO
003560            ' VALOR ESTIMADO: 0.00'
003570            DELIMITED BY SIZE INTO WKS-LINEA-REPORTE
003580     WRITE WKS-LINEA-REPORTE.
003590 320-IMPRIME-VALORIZACION-E. EXIT.
003600******************************************************************
003610*                 C I E R R E   D E   A R C H I V O S            *
003620******************************************************************
003630 900-CIERRA-ARCHIVOS SECTION.
003640     CLOSE RAPROD RAINVT TARJETAS REPORTE.
003650 900-CIERRA-ARCHIVOS-E. EXIT.
