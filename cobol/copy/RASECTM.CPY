000100******************************************************************
000200*    MAESTRO DE SECCIONES DE REMATE - ANALIFY                    *
000300*    UN REGISTRO POR SECCION (LOTE DE EXHIBICION), LLAVE =        *
000400*    SECCION-ID                                                  *
000500*-----------------------------------------------------------------
000600* 2020-02-18 EEDR SOLICITUD 108890 - ALTA DEL MAESTRO DE         *
000700*             REMATES DE SECCIONES                                *
000800* 2021-10-05 PEDR SOLICITUD 117225 - SE AGREGA FECHA-LIMITE Y    *
000900*             GANADOR PARA EL CIERRE AUTOMATICO NOCTURNO          *
001000* 2023-06-30 PEDR SOLICITUD 122980 - SE AGREGA DESCRIPCION LARGA *
001100*             DEL LOTE A SOLICITUD DE MERCADEO                    *
001200******************************************************************
001300 01  RASC-REGISTRO.
001400     05  RASC-LLAVE.
001500         10  RASC-SECCION-ID           PIC 9(09).
001600     05  RASC-NOMBRE                   PIC X(40).
001700     05  RASC-FACHADA-ID               PIC 9(09).
001800     05  RASC-PRECIO-BASE              PIC S9(09)V99.
001900     05  RASC-PRECIO-ACTUAL            PIC S9(09)V99.
002000     05  RASC-ESTADO                   PIC X(24).
002100         88  RASC-ABIERTA              VALUE 'OPEN                    '.
002200         88  RASC-CERRADA              VALUE 'CLOSED                  '.
002300     05  RASC-FECHA-LIMITE             PIC 9(08).
002400     05  RASC-FECHA-LIMITE-R REDEFINES RASC-FECHA-LIMITE.
002500         10  RASC-FL-ANIO              PIC 9(04).
002600         10  RASC-FL-MES               PIC 9(02).
002700         10  RASC-FL-DIA               PIC 9(02).
002800     05  RASC-GANADOR-INVERSIONISTA-ID PIC 9(09).
002900     05  RASC-DESCRIPCION              PIC X(200).
003000     05  FILLER                        PIC X(20).
