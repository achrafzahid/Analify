000100******************************************************************
000200*    MAESTRO DE INVERSIONISTAS (PROVEEDORES) - ANALIFY           *
000300*    UN REGISTRO POR INVERSIONISTA, LLAVE = INVERSIONISTA-ID      *
000400*-----------------------------------------------------------------
000500* 2019-06-01 EEDR SOLICITUD 101200 - ALTA DEL MAESTRO            *
000600******************************************************************
000700 01  RAIR-REGISTRO.
000800     05  RAIR-LLAVE.
000900         10  RAIR-INVERSIONISTA-ID     PIC 9(09).
001000     05  RAIR-NOMBRE                   PIC X(40).
001100     05  FILLER                        PIC X(10).
