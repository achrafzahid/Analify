000100******************************************************************
000200*    MAESTRO DE PRODUCTOS - ANALIFY                              *
000300*    UN REGISTRO POR PRODUCTO, LLAVE = PRODUCTO-ID               *
000400*-----------------------------------------------------------------
000500* 2019-03-11 EEDR SOLICITUD 100412 - ALTA DEL MAESTRO            *
000600* 2021-07-02 PEDR SOLICITUD 118890 - SE AGREGA INDICADOR DE      *
000700*             PRECIO FIJADO PARA REPORTE DE VALORIZACION         *
000800* 1999-01-05 EEDR AJUSTE Y2K - NINGUNA FECHA EN ESTE MAESTRO     *
000900******************************************************************
001000 01  RAPR-REGISTRO.
001100     05  RAPR-LLAVE.
001200         10  RAPR-PRODUCTO-ID          PIC 9(09).
001300     05  RAPR-NOMBRE                   PIC X(60).
001400     05  RAPR-SUBCATEGORIA-ID          PIC 9(09).
001500     05  RAPR-INVERSIONISTA-ID         PIC 9(09).
001600     05  RAPR-PRECIO                   PIC S9(09)V99.
001700     05  RAPR-PRECIO-R REDEFINES RAPR-PRECIO.
001800         10  RAPR-PRECIO-ENTERO        PIC S9(09).
001900         10  RAPR-PRECIO-DECIMAL       PIC 9(02).
002000     05  RAPR-INDICADORES.
002100         10  RAPR-SW-PRECIO-FIJADO     PIC X(01) VALUE 'N'.
002200             88  RAPR-PRECIO-FIJADO             VALUE 'S'.
002300             88  RAPR-SIN-PRECIO                 VALUE 'N'.
002400     05  FILLER                        PIC X(20).
