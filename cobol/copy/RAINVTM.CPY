000100******************************************************************
000200*    MAESTRO DE EXISTENCIAS POR TIENDA - ANALIFY                 *
000300*    UN REGISTRO POR PAR (TIENDA, PRODUCTO)                      *
000400*    LLAVE = TIENDA-ID (ALTO ORDEN) + PRODUCTO-ID                *
000500*    LA TIENDA VA AL ALTO ORDEN DE LA LLAVE PARA QUE UN          *
000600*    START + READ NEXT POR TIENDA EQUIVALGA A "TODAS LAS         *
000700*    EXISTENCIAS DE ESA TIENDA" SIN NECESITAR ARCHIVO RELATIVO   *
000800*-----------------------------------------------------------------
000900* 2019-04-02 EEDR SOLICITUD 100412 - ALTA DEL MAESTRO            *
001000* 2020-09-14 PEDR SOLICITUD 110233 - SE AGREGA INDICADOR DE      *
001100*             BAJA EXISTENCIA QUE ANTES SE CALCULABA EN PANTALLA *
001150* 2025-03-14 PEDR SOLICITUD 125410 - SE QUITA EL INDICADOR DE    *
001160*             BAJA EXISTENCIA: LA CONDICION "BAJA EXISTENCIA"    *
001170*             SE CALCULA AL MOMENTO DE REPORTAR (CANTIDAD MENOR  *
001180*             A 10), NUNCA SE DEBIO GUARDAR EN EL MAESTRO        *
001200******************************************************************
001300 01  RAIV-REGISTRO.
001400     05  RAIV-LLAVE.
001500         10  RAIV-TIENDA-ID            PIC 9(09).
001600         10  RAIV-PRODUCTO-ID          PIC 9(09).
001700     05  RAIV-EXISTENCIA-ID           PIC 9(09).
001800     05  RAIV-CANTIDAD                 PIC S9(07).
001900     05  RAIV-CANTIDAD-R REDEFINES RAIV-CANTIDAD.
002000         10  FILLER                    PIC X(01).
002100         10  RAIV-CANTIDAD-ABS         PIC 9(06).
002500     05  FILLER                        PIC X(16).
