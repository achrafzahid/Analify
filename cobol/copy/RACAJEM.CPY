000100******************************************************************
000200*    MAESTRO DE CAJEROS - ANALIFY                                *
000300*    UN REGISTRO POR CAJERO, LLAVE = CAJERO-ID                   *
000400*    SOLO SE USA AQUI PARA VALIDAR ROL Y TIENDA ASIGNADA AL       *
000500*    CREAR UN PEDIDO - EL MANTENIMIENTO DE CAJEROS/ROLES NO ES    *
000600*    PARTE DE ESTE LOTE (VER EMPLEADOS EN EL SISTEMA EN LINEA)    *
000700*-----------------------------------------------------------------
000800* 2019-05-20 EEDR SOLICITUD 100778 - ALTA DEL MAESTRO            *
000900******************************************************************
001000 01  RACJ-REGISTRO.
001100     05  RACJ-LLAVE.
001200         10  RACJ-CAJERO-ID            PIC 9(09).
001300     05  RACJ-ROL                      PIC X(12).
001400         88  RACJ-ES-CAJERO            VALUE 'CAISSIER    '.
001500         88  RACJ-ES-ADMIN-TIENDA      VALUE 'ADMIN_STORE '.
001600         88  RACJ-ES-ADMIN-GLOBAL      VALUE 'ADMIN_G     '.
001700         88  RACJ-ES-INVERSIONISTA     VALUE 'INVESTOR    '.
001800     05  RACJ-TIENDA-ID                PIC 9(09).
001900         88  RACJ-SIN-TIENDA           VALUE ZEROES.
002000     05  FILLER                        PIC X(10).
