000100******************************************************************
000200*    MAESTRO DE ENCABEZADOS DE PEDIDO - ANALIFY                  *
000300*    UN REGISTRO POR PEDIDO, LLAVE = PEDIDO-ID                   *
000400*-----------------------------------------------------------------
000500* 2019-05-20 EEDR SOLICITUD 100778 - ALTA DEL MAESTRO            *
000600* 2022-11-03 PEDR SOLICITUD 120015 - SE AGREGA TIENDA-ID PARA    *
000700*             NO TENER QUE RELEER EL CAJERO EN CADA REPORTE      *
000800******************************************************************
000900 01  RAOH-REGISTRO.
001000     05  RAOH-LLAVE.
001100         10  RAOH-PEDIDO-ID            PIC 9(09).
001200     05  RAOH-FECHA-PEDIDO             PIC 9(08).
001300     05  RAOH-FECHA-PEDIDO-R REDEFINES RAOH-FECHA-PEDIDO.
001400         10  RAOH-FP-ANIO              PIC 9(04).
001500         10  RAOH-FP-MES               PIC 9(02).
001600         10  RAOH-FP-DIA               PIC 9(02).
001700     05  RAOH-FECHA-ENVIO              PIC 9(08).
001800     05  RAOH-FECHA-ENVIO-R REDEFINES RAOH-FECHA-ENVIO.
001900         10  RAOH-FE-ANIO              PIC 9(04).
002000         10  RAOH-FE-MES               PIC 9(02).
002100         10  RAOH-FE-DIA               PIC 9(02).
002200     05  RAOH-CAJERO-ID                PIC 9(09).
002300     05  RAOH-TIENDA-ID                PIC 9(09).
002400     05  FILLER                        PIC X(20).
