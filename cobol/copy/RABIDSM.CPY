000100******************************************************************
000200*    MAESTRO DE OFERTAS DE REMATE - ANALIFY                      *
000300*    UN REGISTRO POR OFERTA, LLAVE = SECCION-ID (ALTO ORDEN) +    *
000400*    OFERTA-ID - LA SECCION VA AL ALTO ORDEN PORQUE LAS OFERTAS   *
000500*    SE LEEN Y ESCRIBEN CASI SIEMPRE EN BLOQUE POR SECCION        *
000600*-----------------------------------------------------------------
000700* 2020-02-18 EEDR SOLICITUD 108890 - ALTA DEL MAESTRO DE OFERTAS *
000800* 2021-10-05 PEDR SOLICITUD 117225 - SE AGREGA HORA DE OFERTA    *
000900*             PARA DESEMPATAR REPORTES DE AUDITORIA               *
001000******************************************************************
001100 01  RABD-REGISTRO.
001200     05  RABD-LLAVE.
001300         10  RABD-SECCION-ID           PIC 9(09).
001400         10  RABD-OFERTA-ID            PIC 9(09).
001500     05  RABD-INVERSIONISTA-ID         PIC 9(09).
001600     05  RABD-MONTO                    PIC S9(09)V99.
001700     05  RABD-FECHA-HORA.
001800         10  RABD-FH-FECHA             PIC 9(08).
001900         10  RABD-FH-HORA              PIC 9(06).
002000     05  RABD-FECHA-HORA-R REDEFINES RABD-FECHA-HORA.
002100         10  RABD-FH-ANIO              PIC 9(04).
002200         10  RABD-FH-MES               PIC 9(02).
002300         10  RABD-FH-DIA               PIC 9(02).
002400         10  RABD-FH-HHMMSS            PIC 9(06).
002500     05  RABD-ESTADO                   PIC X(08).
002600         88  RABD-PENDIENTE            VALUE 'PENDING '.
002700         88  RABD-SUPERADA             VALUE 'OUTBID  '.
002800         88  RABD-GANADORA             VALUE 'WINNER  '.
002900     05  FILLER                        PIC X(15).
