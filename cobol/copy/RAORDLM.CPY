000100******************************************************************
000200*    MAESTRO DE LINEAS DE PEDIDO - ANALIFY                       *
000300*    UN REGISTRO POR LINEA, LLAVE = PEDIDO-ID (ALTO ORDEN) +      *
000400*    LINEA-ID - EL PEDIDO-ID VA AL ALTO ORDEN PARA QUE UN        *
000500*    START + READ NEXT POR PEDIDO-ID RECUPERE EL GRUPO DE        *
000600*    CONTROL COMPLETO (TODAS LAS LINEAS DE ESE PEDIDO)           *
000700*-----------------------------------------------------------------
000800* 2019-05-20 EEDR SOLICITUD 100778 - ALTA DEL MAESTRO            *
000900* 2023-02-09 PEDR SOLICITUD 121400 - SE AMPLIA DESCUENTO A       *
001000*             CUATRO DECIMALES (ANTES SOLO DOS)                  *
001100******************************************************************
001200 01  RAOL-REGISTRO.
001300     05  RAOL-LLAVE.
001400         10  RAOL-PEDIDO-ID            PIC 9(09).
001500         10  RAOL-LINEA-ID             PIC 9(09).
001600     05  RAOL-PRODUCTO-ID              PIC 9(09).
001700     05  RAOL-CANTIDAD                 PIC S9(07).
001800     05  RAOL-PRECIO                   PIC S9(09)V99.
001900     05  RAOL-DESCUENTO                PIC S9V9(04).
002000     05  RAOL-DESCUENTO-R REDEFINES RAOL-DESCUENTO.
002100         10  FILLER                    PIC X(01).
002200         10  RAOL-DESCUENTO-ABS        PIC 9(04).
002300     05  FILLER                        PIC X(15).
