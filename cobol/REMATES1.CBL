000010******************************************************************
000020* FECHA       : 02/09/1988                                       *
000030* PROGRAMADOR : JUAN CARLOS ALVARADO LEMUS (JCAL)                *
000040* APLICACION  : REMATES DE SECCIONES DE EXHIBICION               *
000050* PROGRAMA    : REMATES1                                         *
000060* TIPO        : BATCH                                            *
000070* DESCRIPCION : MOTOR DE OFERTAS SOBRE SECCIONES DE EXHIBICION   *
000080*             : (REMATE ASCENDENTE A SOBRE CERRADO). RECIBE UNA  *
000090*             : OFERTA, LA DESPLAZA CONTRA LA OFERTA PENDIENTE   *
000100*             : ANTERIOR, CANCELA OFERTAS, CIERRA SECCIONES AL   *
000110*             : VENCIMIENTO Y ESCALA PRECIOS DE TEMPORADA.       *
000120* ARCHIVOS    : RASECT=A, RABIDS=A, RAINVR=C                     *
000130* ACCION (ES) : A=ALTA DE OFERTA, C=CANCELA OFERTA               *
000140*             : X=CIERRE (AUTOMATICO SI SECCION-ID VIENE EN CERO,*
000150*             :   MANUAL SI VIENE UNA SECCION ESPECIFICA)        *
000160*             : E=ESCALA DE PRECIOS DE NUEVA TEMPORADA           *
000170* PROGRAMA(S) : RUTINA DEBD1R00, FILE STATUS EXTENDIDO           *
000180* INSTALADO   : 10/10/1988                                       *
000190******************************************************************
000200*               B I T A C O R A   D E   C A M B I O S            *
000210******************************************************************
000220* 02/09/1988 JCAL 000029 ALTA INICIAL, SOLO ACCION A (OFERTAS)   *
000230* 15/02/1990 JCAL 000301 SE AGREGA ACCION C (CANCELACION)        *
000240* 07/07/1993 RMVH 000745 SE AGREGA ACCION X (CIERRE DE SECCION)  *
000250* 19/01/1996 RMVH 001010 EL CIERRE AHORA DISTINGUE CIERRE MASIVO *
000260*             NOCTURNO (SECCION-ID EN CERO) DE CIERRE MANUAL DE  *
000270*             UNA SOLA SECCION                                   *
000280* 02/12/1998 RMVH 001199 REVISION Y2K - FECHA-LIMITE Y FECHA DE  *
000290*             OFERTA SE CONFIRMAN A CUATRO DIGITOS DE ANIO       *
000300* 18/03/1999 RMVH 001205 REVISION Y2K - TABLA DE DIAS POR MES SE *
000310*             REVISA, NO DEPENDE DEL SIGLO                       *
000320* 18/02/2020 EEDR 108890 SE AGREGA ACCION E (ESCALA DE PRECIOS   *
000330*             DE TEMPORADA) CON FORMULA DE VENTANA TRIMESTRAL    *
000340* 05/10/2021 PEDR 117225 EL ESTADO DE LA SECCION AHORA LLEVA EL  *
000350*             CONTEO DE POSTORES DISTINTOS ("OPEN-BIDDEN BY n")  *
000360* 12/06/2023 PEDR 122980 AL CANCELAR SE PROMUEVE LA OFERTA       *
000370*             SUPERADA DE MAYOR MONTO EN LUGAR DE REABRIR VACIA  *
000375* 14/03/2025 PEDR 125410 200-ALTA-OFERTA AHORA VALIDA QUE EL     *
000376*             INVERSIONISTA-ID EXISTA EN RAINVR ANTES DE ACEPTAR *
000377*             LA OFERTA (SE RECHAZABA SOLO POR SECCION/FECHA/    *
000378*             MONTO); 520-ESCALA-UNA-SECCION YA NO REDONDEA EL   *
000379*             2% DE TEMPORADA, SE TRUNCA A LA PRECISION NATIVA   *
000380******************************************************************
000390 IDENTIFICATION DIVISION.
000400 PROGRAM-ID.                    REMATES1.
000410 AUTHOR.                        JUAN CARLOS ALVARADO LEMUS.
000420 INSTALLATION.                  SISTEMAS - REMATES DE SECCIONES.
000430 DATE-WRITTEN.                  02/09/1988.
000440 DATE-COMPILED.
000450 SECURITY.                      USO INTERNO - DEPARTAMENTO DE
000460                                 SISTEMAS UNICAMENTE.
000470******************************************************************
000480 ENVIRONMENT DIVISION.
000490 CONFIGURATION SECTION.
000500 SPECIAL-NAMES.
000510     C01 IS TOP-OF-FORM
000520     CLASS CLASE-NUMERICA IS '0' THRU '9'.
000530 INPUT-OUTPUT SECTION.
000540 FILE-CONTROL.
000550     SELECT RASECT  ASSIGN   TO RASECT
000560            ORGANIZATION     IS INDEXED
000570            ACCESS MODE      IS RANDOM
000580            RECORD KEY       IS RASC-LLAVE
000590            FILE STATUS      IS FS-RASECT
000600                                FSE-RASECT.
000610     SELECT RABIDS  ASSIGN   TO RABIDS
000620            ORGANIZATION     IS INDEXED
000630            ACCESS MODE      IS DYNAMIC
000640            RECORD KEY       IS RABD-LLAVE
000650            FILE STATUS      IS FS-RABIDS
000660                                FSE-RABIDS.
000670     SELECT RAINVR  ASSIGN   TO RAINVR
000680            ORGANIZATION     IS INDEXED
000690            ACCESS MODE      IS RANDOM
000700            RECORD KEY       IS RAIR-LLAVE
000710            FILE STATUS      IS FS-RAINVR
000720                                FSE-RAINVR.
000730     SELECT TARJETAS ASSIGN  TO SYSIN
000740            ORGANIZATION     IS LINE SEQUENTIAL
000750            FILE STATUS      IS FS-TARJETAS.
000760     SELECT REPORTE  ASSIGN  TO SYSOUT
000770            ORGANIZATION     IS LINE SEQUENTIAL
000780            FILE STATUS      IS FS-REPORTE.
000790 DATA DIVISION.
000800 FILE SECTION.
000810 FD  RASECT.
000820     COPY RASECTM.
000830 FD  RABIDS.
000840     COPY RABIDSM.
000850 FD  RAINVR.
000860     COPY RAINVRM.
000870 FD  TARJETAS
000880     LABEL RECORD IS OMITTED
000890     RECORD CONTAINS 80 CHARACTERS.
000900 01  WKS-TARJETA-ENTRADA         PIC X(80).
000910 FD  REPORTE
000920     LABEL RECORD IS OMITTED
000930     RECORD CONTAINS 132 CHARACTERS
000940     LINAGE IS 60 WITH FOOTING AT 55.
000950 01  WKS-LINEA-REPORTE           PIC X(132).
000960 WORKING-STORAGE SECTION.
000970******************************************************************
000980*          RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS         *
000990******************************************************************
001000 01  WKS-FS-STATUS.
001010     02  FS-RASECT                PIC 9(02) VALUE ZEROES.
001020     02  FSE-RASECT.
001030         04  FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
001040         04  FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
001050         04  FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
001060     02  FS-RABIDS                PIC 9(02) VALUE ZEROES.
001070     02  FSE-RABIDS.
001080         04  FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
001090         04  FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
001100         04  FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
001110     02  FS-RAINVR                PIC 9(02) VALUE ZEROES.
001120     02  FSE-RAINVR.
001130         04  FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
001140         04  FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
001150         04  FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
001160     02  FS-TARJETAS              PIC 9(02) VALUE ZEROES.
001170     02  FS-REPORTE               PIC 9(02) VALUE ZEROES.
001175     02  FILLER                   PIC X(04) VALUE SPACES.
001180 01  PROGRAMA                     PIC X(08) VALUE 'REMATES1'.
001190 01  ARCHIVO                      PIC X(08) VALUE SPACES.
001200 01  ACCION                       PIC X(10) VALUE SPACES.
001210 01  LLAVE                        PIC X(32) VALUE SPACES.
001220******************************************************************
001230*               TARJETA DE ENTRADA (SYSIN)                       *
001240******************************************************************
001250 01  WKS-TARJETA-R REDEFINES WKS-TARJETA-ENTRADA.
001260     02  WKS-TR-ACCION            PIC X(01).
001270     02  WKS-TR-SECCION-ID        PIC 9(09).
001280     02  WKS-TR-OFERTA-ID         PIC 9(09).
001290     02  WKS-TR-INVERSIONISTA-ID  PIC 9(09).
001300     02  WKS-TR-MONTO             PIC 9(09)V99.
001310     02  FILLER                   PIC X(41).
001320******************************************************************
001330*                 C A M P O S   D E   T R A B A J O              *
001340******************************************************************
001350 01  WKS-CAMPOS-DE-TRABAJO.
001360     02  WKS-SECCION-ID           PIC 9(09) VALUE ZEROES.
001370     02  WKS-OFERTA-ID            PIC 9(09) VALUE ZEROES.
001380     02  WKS-INVERSIONISTA-ID     PIC 9(09) VALUE ZEROES.
001390     02  WKS-MONTO                PIC S9(09)V99 VALUE ZEROES.
001400     02  WKS-OFERTA-RECHAZADA     PIC X(01) VALUE 'N'.
001410         88  WKS-RECHAZADA               VALUE 'S'.
001420     02  WKS-MOTIVO-RECHAZO       PIC X(40) VALUE SPACES.
001430     02  WKS-SUBI                 PIC 9(04) COMP VALUE ZERO.
001435     02  WKS-SUBI-GANADOR         PIC 9(04) COMP VALUE ZERO.
001437     02  WKS-OFERTA-ERA-PENDIENTE PIC X(01) VALUE 'N'.
001438         88  WKS-ERA-PENDIENTE           VALUE 'S'.
001440     02  WKS-CONTADOR-DISTINTOS   PIC 9(04) COMP VALUE ZERO.
001442     02  WKS-CONTADOR-EDITADO     PIC 9(04) VALUE ZERO.
001450     02  WKS-NUEVA-OFERTA-ID      PIC 9(09) COMP VALUE ZERO.
001460     02  WKS-FECHA-HOY            PIC 9(08) VALUE ZEROES.
001470     02  WKS-FECHA-HOY-R REDEFINES WKS-FECHA-HOY.
001480         04  WKS-FH-ANIO          PIC 9(04).
001490         04  WKS-FH-MES           PIC 9(02).
001500         04  WKS-FH-DIA           PIC 9(02).
001510     02  WKS-HORA-HOY             PIC 9(06) VALUE ZEROES.
001520     02  WKS-NUEVO-BASE           PIC S9(09)V99 VALUE ZEROES.
001530     02  WKS-SIG-TEMP-MES         PIC 9(02) COMP VALUE ZERO.
001540     02  WKS-SIG-TEMP-ANIO        PIC 9(04) COMP VALUE ZERO.
001550     02  WKS-MES-ANTERIOR         PIC 9(02) COMP VALUE ZERO.
001560     02  WKS-ANIO-ANTERIOR        PIC 9(04) COMP VALUE ZERO.
001570     02  WKS-DELAI-CONSTRUIDA     PIC 9(08) VALUE ZEROES.
001580     02  WKS-DELAI-CONSTRUIDA-R REDEFINES WKS-DELAI-CONSTRUIDA.
001590         04  WKS-DC-ANIO          PIC 9(04).
001600         04  WKS-DC-MES           PIC 9(02).
001610         04  WKS-DC-DIA           PIC 9(02).
001615     02  FILLER                   PIC X(04) VALUE SPACES.
001620******************************************************************
001630*   TABLA DE DIAS POR MES - SOLO LOS MESES ANTERIORES A UN       *
001640*   INICIO DE TEMPORADA (DIC, MAR, JUN, SEP) CAEN AQUI, Y        *
001650*   NINGUNO DE ELLOS ES FEBRERO, POR LO QUE NO HAY AJUSTE        *
001660*   DE ANIO BISIESTO QUE CONSIDERAR                              *
001670******************************************************************
001680 01  WKS-TABLA-DIAS.
001690     02  FILLER                   PIC 9(02) VALUE 31.
001700     02  FILLER                   PIC 9(02) VALUE 28.
001710     02  FILLER                   PIC 9(02) VALUE 31.
001720     02  FILLER                   PIC 9(02) VALUE 30.
001730     02  FILLER                   PIC 9(02) VALUE 31.
001740     02  FILLER                   PIC 9(02) VALUE 30.
001750     02  FILLER                   PIC 9(02) VALUE 31.
001760     02  FILLER                   PIC 9(02) VALUE 31.
001770     02  FILLER                   PIC 9(02) VALUE 30.
001780     02  FILLER                   PIC 9(02) VALUE 31.
001790     02  FILLER                   PIC 9(02) VALUE 30.
001800     02  FILLER                   PIC 9(02) VALUE 31.
001810 01  WKS-TABLA-DIAS-R REDEFINES WKS-TABLA-DIAS.
001820     02  WKS-DIAS-DEL-MES OCCURS 12 TIMES PIC 9(02).
001830******************************************************************
001840*   TABLA EN MEMORIA DE LAS OFERTAS DE LA SECCION EN PROCESO -   *
001850*   SE CARGA CON START + READ NEXT (SECCION-ID ALTO ORDEN) Y     *
001860*   SE USA PARA DESPLAZAR, CONTAR POSTORES DISTINTOS Y ELEGIR    *
001870*   LA OFERTA SUPERADA DE MAYOR MONTO AL CANCELAR                *
001880******************************************************************
001890 01  WKS-TABLA-OFERTAS.
001900     02  WKS-OFE-CONTADOR         PIC 9(04) COMP VALUE ZERO.
001910     02  WKS-OFE-FILA OCCURS 200 TIMES INDEXED BY WKS-OFE-IDX.
001920         04  WKS-OFE-OFERTA-ID    PIC 9(09).
001930         04  WKS-OFE-INVERSIONISTA-ID PIC 9(09).
001940         04  WKS-OFE-MONTO        PIC S9(09)V99.
001950         04  WKS-OFE-ESTADO       PIC X(08).
001955         04  FILLER               PIC X(02).
001960******************************************************************
001970*    TABLA DE INVERSIONISTAS DISTINTOS (PARA EL CONTEO DE        *
001980*    POSTORES QUE VA EN EL ESTADO "OPEN-BIDDEN BY n")            *
001990******************************************************************
002000 01  WKS-TABLA-DISTINTOS.
002005     02  WKS-DIS-ENCONTRADO       PIC 9(01) COMP VALUE ZERO.
002010     02  WKS-DIS-FILA OCCURS 200 TIMES INDEXED BY WKS-DIS-IDX
002020                      PIC 9(09).
002025     02  FILLER                   PIC X(01) VALUE SPACE.
002030 PROCEDURE DIVISION.
002040******************************************************************
002050*                   S E C C I O N   P R I N C I P A L            *
002060******************************************************************
002070 000-MAIN SECTION.
002080     PERFORM 010-APERTURA-ARCHIVOS
002090     PERFORM 020-LEE-TARJETA
002100     EVALUATE WKS-TR-ACCION
002110        WHEN 'A'
002120           PERFORM 200-ALTA-OFERTA
002130        WHEN 'C'
002140           PERFORM 300-CANCELA-OFERTA
002150        WHEN 'X'
002160           IF WKS-SECCION-ID = 0
002170              PERFORM 400-CIERRA-SECCIONES
002180           ELSE
002190              MOVE WKS-SECCION-ID TO RASC-SECCION-ID
002200              READ RASECT KEY IS RASC-LLAVE
002210                 INVALID KEY
002220                    DISPLAY '>>> SECCION NO EXISTE <<<'
002230                            UPON CONSOLE
002240              END-READ
002250              IF FS-RASECT = 0
002260                 PERFORM 410-CIERRA-Y-ASIGNA-GANADOR
002270              END-IF
002280           END-IF
002290        WHEN 'E'
002300           PERFORM 500-ESCALA-TEMPORADA
002310        WHEN OTHER
002320           DISPLAY '>>> ACCION DE SYSIN NO RECONOCIDA <<<'
002330                   UPON CONSOLE
002340     END-EVALUATE
002350     PERFORM 900-CIERRA-ARCHIVOS
002360     STOP RUN.
002370 000-MAIN-E. EXIT.
002380******************************************************************
002390 010-APERTURA-ARCHIVOS SECTION.
002400     ACCEPT WKS-FECHA-HOY FROM DATE YYYYMMDD
002410     ACCEPT WKS-HORA-HOY  FROM TIME
002420     OPEN INPUT  RAINVR
002430          I-O    RASECT RABIDS
002440          INPUT  TARJETAS
002450          OUTPUT REPORTE
002460     IF FS-RASECT NOT EQUAL 0
002470        DISPLAY '>>> ERROR AL ABRIR RASECT <<<' UPON CONSOLE
002480        MOVE 91 TO RETURN-CODE
002490        STOP RUN
002500     END-IF.
002510 010-APERTURA-ARCHIVOS-E. EXIT.
002520
002530 020-LEE-TARJETA SECTION.
002540     READ TARJETAS INTO WKS-TARJETA-ENTRADA
002550        AT END
002560           DISPLAY '>>> SYSIN SIN TARJETA <<<' UPON CONSOLE
002570           MOVE SPACES TO WKS-TARJETA-ENTRADA
002580     END-READ
002590     MOVE WKS-TR-SECCION-ID       TO WKS-SECCION-ID
002600     MOVE WKS-TR-OFERTA-ID        TO WKS-OFERTA-ID
002610     MOVE WKS-TR-INVERSIONISTA-ID TO WKS-INVERSIONISTA-ID
002620     MOVE WKS-TR-MONTO            TO WKS-MONTO.
002630 020-LEE-TARJETA-E. EXIT.
002640******************************************************************
002650*                   A L T A   D E   O F E R T A                  *
002660*                     ( A C C I O N   A )                        *
002670******************************************************************
002680 200-ALTA-OFERTA SECTION.
002690     MOVE 'N' TO WKS-OFERTA-RECHAZADA
002700     MOVE SPACES TO WKS-MOTIVO-RECHAZO
002710     MOVE WKS-SECCION-ID TO RASC-SECCION-ID
002720     READ RASECT KEY IS RASC-LLAVE
002730        INVALID KEY
002740           MOVE 'S' TO WKS-OFERTA-RECHAZADA
002750           MOVE 'SECCION NO EXISTE' TO WKS-MOTIVO-RECHAZO
002760     END-READ
002770     IF NOT WKS-RECHAZADA
002780        IF RASC-ESTADO (1:4) NOT = 'OPEN'
002790           MOVE 'S' TO WKS-OFERTA-RECHAZADA
002800           MOVE 'SECCION NO ABIERTA' TO WKS-MOTIVO-RECHAZO
002810        ELSE
002820           IF RASC-FECHA-LIMITE NOT = 0
002830              AND RASC-FECHA-LIMITE < WKS-FECHA-HOY
002840                 MOVE 'S' TO WKS-OFERTA-RECHAZADA
002850                 MOVE 'FECHA LIMITE VENCIDA'
002860                                    TO WKS-MOTIVO-RECHAZO
002870           END-IF
002880        END-IF
002890     END-IF
002910     IF NOT WKS-RECHAZADA
002920        MOVE WKS-INVERSIONISTA-ID TO RAIR-INVERSIONISTA-ID
002930        READ RAINVR KEY IS RAIR-LLAVE
002940           INVALID KEY
002950              MOVE 'S' TO WKS-OFERTA-RECHAZADA
002960              MOVE 'INVERSIONISTA NO EXISTE'
002970                                 TO WKS-MOTIVO-RECHAZO
002980        END-READ
002990     END-IF
003000     IF NOT WKS-RECHAZADA
003010        IF WKS-MONTO NOT > RASC-PRECIO-ACTUAL
003020           MOVE 'S' TO WKS-OFERTA-RECHAZADA
003030           MOVE 'MONTO NO SUPERA EL PRECIO ACTUAL'
003040                                    TO WKS-MOTIVO-RECHAZO
003050        END-IF
003060     END-IF
003070     IF WKS-RECHAZADA
003080        DISPLAY 'OFERTA RECHAZADA - ' WKS-MOTIVO-RECHAZO
003090                UPON CONSOLE
003100     ELSE
003110        PERFORM 205-CARGA-OFERTAS-SECCION
003120        PERFORM 210-DESPLAZA-PENDIENTES
003130        PERFORM 220-ESCRIBE-OFERTA-NUEVA
003140        PERFORM 230-CUENTA-DISTINTOS
003150        MOVE WKS-MONTO TO RASC-PRECIO-ACTUAL
003160        PERFORM 240-PONE-ESTADO-ABIERTA
003170        PERFORM 250-REESCRIBE-SECCION
003180     END-IF.
003190 200-ALTA-OFERTA-E. EXIT.
003200******************************************************************
003210*   CARGA EN MEMORIA TODAS LAS OFERTAS DE LA SECCION (START +    *
003220*   READ NEXT, SECCION-ID ES ALTO ORDEN DE LA LLAVE)             *
003230******************************************************************
003240 205-CARGA-OFERTAS-SECCION SECTION.
003250     MOVE 0 TO WKS-OFE-CONTADOR
003260     MOVE WKS-SECCION-ID TO RABD-SECCION-ID
003270     MOVE 0              TO RABD-OFERTA-ID
003280     START RABIDS KEY IS NOT LESS THAN RABD-LLAVE
003290        INVALID KEY
003300           MOVE 10 TO FS-RABIDS
003310     END-START
003320     PERFORM 206-LEE-OFERTA-SIGUIENTE
003330        UNTIL FS-RABIDS NOT = 0
003340           OR RABD-SECCION-ID NOT = WKS-SECCION-ID.
003350 205-CARGA-OFERTAS-SECCION-E. EXIT.
003360
003370 206-LEE-OFERTA-SIGUIENTE SECTION.
003380     READ RABIDS NEXT RECORD
003390        AT END
003400           MOVE 10 TO FS-RABIDS
003410     END-READ
003420     IF FS-RABIDS = 0 AND RABD-SECCION-ID = WKS-SECCION-ID
003430        ADD 1 TO WKS-OFE-CONTADOR
003440        IF WKS-OFE-CONTADOR <= 200
003450           MOVE RABD-OFERTA-ID
003460                       TO WKS-OFE-OFERTA-ID (WKS-OFE-CONTADOR)
003470           MOVE RABD-INVERSIONISTA-ID
003480                       TO WKS-OFE-INVERSIONISTA-ID
003490                                          (WKS-OFE-CONTADOR)
003500           MOVE RABD-MONTO
003510                       TO WKS-OFE-MONTO (WKS-OFE-CONTADOR)
003520           MOVE RABD-ESTADO
003530                       TO WKS-OFE-ESTADO (WKS-OFE-CONTADOR)
003540        END-IF
003550     END-IF.
003560 206-LEE-OFERTA-SIGUIENTE-E. EXIT.
003570******************************************************************
003580*   DESPLAZA A OUTBID TODA OFERTA PENDIENTE DE LA SECCION        *
003590******************************************************************
003600 210-DESPLAZA-PENDIENTES SECTION.
003610     MOVE 0 TO WKS-SUBI
003620     PERFORM 211-DESPLAZA-UNA-OFERTA
003630        VARYING WKS-SUBI FROM 1 BY 1
003640        UNTIL WKS-SUBI > WKS-OFE-CONTADOR.
003650 210-DESPLAZA-PENDIENTES-E. EXIT.
003660
003670 211-DESPLAZA-UNA-OFERTA SECTION.
003680     IF WKS-OFE-ESTADO (WKS-SUBI) = 'PENDING '
003690        MOVE WKS-SECCION-ID TO RABD-SECCION-ID
003700        MOVE WKS-OFE-OFERTA-ID (WKS-SUBI) TO RABD-OFERTA-ID
003710        READ RABIDS KEY IS RABD-LLAVE
003720           INVALID KEY
003730              DISPLAY '>>> RABIDS DESINCRONIZADO <<<'
003740                      UPON CONSOLE
003750        END-READ
003760        IF FS-RABIDS = 0
003770           MOVE 'OUTBID  ' TO RABD-ESTADO
003780           MOVE 'OUTBID  ' TO WKS-OFE-ESTADO (WKS-SUBI)
003790           REWRITE RABD-REGISTRO
003800        END-IF
003810     END-IF.
003820 211-DESPLAZA-UNA-OFERTA-E. EXIT.
003830******************************************************************
003840*               E S C R I B E   O F E R T A   N U E V A          *
003850******************************************************************
003860 220-ESCRIBE-OFERTA-NUEVA SECTION.
003870     MOVE WKS-OFE-CONTADOR TO WKS-NUEVA-OFERTA-ID
003880     ADD 1 TO WKS-NUEVA-OFERTA-ID
003890     MOVE WKS-SECCION-ID       TO RABD-SECCION-ID
003900     MOVE WKS-NUEVA-OFERTA-ID  TO RABD-OFERTA-ID
003910     MOVE WKS-INVERSIONISTA-ID TO RABD-INVERSIONISTA-ID
003920     MOVE WKS-MONTO            TO RABD-MONTO
003930     MOVE WKS-FECHA-HOY        TO RABD-FH-FECHA
003940     MOVE WKS-HORA-HOY         TO RABD-FH-HORA
003950     MOVE 'PENDING ' TO RABD-ESTADO
003960     WRITE RABD-REGISTRO
003970     IF FS-RABIDS NOT = 0
003980        MOVE 'WRITE' TO ACCION
003990        MOVE RABD-LLAVE TO LLAVE
004000        MOVE 'RABIDS' TO ARCHIVO
004010        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
004020                              FS-RABIDS, FSE-RABIDS
004030     END-IF.
004040 220-ESCRIBE-OFERTA-NUEVA-E. EXIT.
004050******************************************************************
004060*   CUENTA INVERSIONISTAS DISTINTOS ENTRE TODAS LAS OFERTAS DE   *
004070*   LA SECCION (INCLUYE LA RECIEN AGREGADA Y LAS OUTBID)         *
004080******************************************************************
004090 230-CUENTA-DISTINTOS SECTION.
004100     MOVE 0 TO WKS-CONTADOR-DISTINTOS
004110     MOVE 0 TO WKS-SUBI
004120     PERFORM 231-REVISA-UNA-OFERTA
004130        VARYING WKS-SUBI FROM 1 BY 1
004140        UNTIL WKS-SUBI > WKS-OFE-CONTADOR.
004150 230-CUENTA-DISTINTOS-E. EXIT.
004160
004170 231-REVISA-UNA-OFERTA SECTION.
004180     MOVE 0 TO WKS-DIS-ENCONTRADO
004190     IF WKS-CONTADOR-DISTINTOS > 0
004200        SET WKS-DIS-IDX TO 1
004210        PERFORM 232-BUSCA-EN-DISTINTOS
004220           VARYING WKS-DIS-IDX FROM 1 BY 1
004230           UNTIL WKS-DIS-IDX > WKS-CONTADOR-DISTINTOS
004240     END-IF
004250     IF WKS-DIS-ENCONTRADO = 0
004260        ADD 1 TO WKS-CONTADOR-DISTINTOS
004270        IF WKS-CONTADOR-DISTINTOS <= 200
004280           MOVE WKS-OFE-INVERSIONISTA-ID (WKS-SUBI)
004290                   TO WKS-DIS-FILA (WKS-CONTADOR-DISTINTOS)
004300        END-IF
004310     END-IF.
004320 231-REVISA-UNA-OFERTA-E. EXIT.
004330
004340 232-BUSCA-EN-DISTINTOS SECTION.
004350     IF WKS-DIS-FILA (WKS-DIS-IDX)
004360           = WKS-OFE-INVERSIONISTA-ID (WKS-SUBI)
004370        MOVE 1 TO WKS-DIS-ENCONTRADO
004380     END-IF.
004390 232-BUSCA-EN-DISTINTOS-E. EXIT.
004395******************************************************************
004405*             P O N E   E S T A D O   " A B I E R T A "          *
004415******************************************************************
004425 240-PONE-ESTADO-ABIERTA SECTION.
004435     IF WKS-CONTADOR-DISTINTOS = 0
004445        MOVE 'OPEN                    ' TO RASC-ESTADO
004455     ELSE
004465        MOVE WKS-CONTADOR-DISTINTOS TO WKS-CONTADOR-EDITADO
004470        MOVE SPACES TO RASC-ESTADO
004475        STRING 'OPEN-BIDDEN BY ' WKS-CONTADOR-EDITADO
004485               DELIMITED BY SIZE INTO RASC-ESTADO
004495     END-IF.
004505 240-PONE-ESTADO-ABIERTA-E. EXIT.
004515
004525 250-REESCRIBE-SECCION SECTION.
004535     REWRITE RASC-REGISTRO
004545     IF FS-RASECT NOT = 0
004555        MOVE 'REWRITE' TO ACCION
004565        MOVE RASC-LLAVE TO LLAVE
004575        MOVE 'RASECT' TO ARCHIVO
004585        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
004595                              FS-RASECT, FSE-RASECT
004605     END-IF.
004615 250-REESCRIBE-SECCION-E. EXIT.
004560******************************************************************
004570*                C A N C E L A   O F E R T A                    *
004580*                     ( A C C I O N   C )                       *
004590******************************************************************
004600 300-CANCELA-OFERTA SECTION.
004610     MOVE 'N' TO WKS-OFERTA-RECHAZADA
004620     MOVE SPACES TO WKS-MOTIVO-RECHAZO
004630     MOVE WKS-SECCION-ID TO RABD-SECCION-ID
004640     MOVE WKS-OFERTA-ID  TO RABD-OFERTA-ID
004650     READ RABIDS KEY IS RABD-LLAVE
004660        INVALID KEY
004670           MOVE 'S' TO WKS-OFERTA-RECHAZADA
004680           MOVE 'OFERTA NO EXISTE' TO WKS-MOTIVO-RECHAZO
004690     END-READ
004700     IF NOT WKS-RECHAZADA
004710        IF RABD-GANADORA
004720           MOVE 'S' TO WKS-OFERTA-RECHAZADA
004730           MOVE 'OFERTA YA ES GANADORA' TO WKS-MOTIVO-RECHAZO
004740        ELSE
004750           MOVE WKS-SECCION-ID TO RASC-SECCION-ID
004760           READ RASECT KEY IS RASC-LLAVE
004770              INVALID KEY
004780                 MOVE 'S' TO WKS-OFERTA-RECHAZADA
004790                 MOVE 'SECCION NO EXISTE' TO WKS-MOTIVO-RECHAZO
004800           END-READ
004810           IF NOT WKS-RECHAZADA AND RASC-ESTADO (1:4) NOT = 'OPEN'
004820              MOVE 'S' TO WKS-OFERTA-RECHAZADA
004830              MOVE 'SECCION NO ABIERTA' TO WKS-MOTIVO-RECHAZO
004840           END-IF
004850        END-IF
004860     END-IF
004870     IF WKS-RECHAZADA
004880        DISPLAY 'CANCELACION RECHAZADA - ' WKS-MOTIVO-RECHAZO
004890                UPON CONSOLE
004900     ELSE
004902        MOVE 'N' TO WKS-OFERTA-ERA-PENDIENTE
004904        IF RABD-PENDIENTE
004906           MOVE 'S' TO WKS-OFERTA-ERA-PENDIENTE
004908        END-IF
004910        DELETE RABIDS RECORD
004912        IF WKS-ERA-PENDIENTE
004920           PERFORM 205-CARGA-OFERTAS-SECCION
004930           PERFORM 310-PROMUEVE-OFERTA
004940           PERFORM 230-CUENTA-DISTINTOS
004950           PERFORM 240-PONE-ESTADO-ABIERTA
004960           PERFORM 250-REESCRIBE-SECCION
004965        END-IF
004970     END-IF.
004980 300-CANCELA-OFERTA-E. EXIT.
004990******************************************************************
005000*   PROMUEVE LA OFERTA "OUTBID" DE MAYOR MONTO A "PENDING" - SI  *
005010*   NINGUNA QUEDA, REABRE LA SECCION A SU PRECIO BASE            *
005020******************************************************************
005030 310-PROMUEVE-OFERTA SECTION.
005060*    (WKS-SUBI-GANADOR GUARDA EL SUBINDICE DE LA MAYOR OUTBID)
005070     MOVE 0 TO WKS-SUBI-GANADOR
005080     MOVE 0 TO WKS-SUBI
005090     PERFORM 311-EVALUA-UNA-OFERTA
005100        VARYING WKS-SUBI FROM 1 BY 1
005110        UNTIL WKS-SUBI > WKS-OFE-CONTADOR
005120     IF WKS-SUBI-GANADOR = 0
005130        MOVE RASC-PRECIO-BASE TO RASC-PRECIO-ACTUAL
005140     ELSE
005150        MOVE WKS-OFE-MONTO (WKS-SUBI-GANADOR) TO RASC-PRECIO-ACTUAL
005160        MOVE WKS-SECCION-ID TO RABD-SECCION-ID
005170        MOVE WKS-OFE-OFERTA-ID (WKS-SUBI-GANADOR) TO RABD-OFERTA-ID
005180        READ RABIDS KEY IS RABD-LLAVE
005190           INVALID KEY
005200              DISPLAY '>>> RABIDS DESINCRONIZADO <<<' UPON CONSOLE
005210        END-READ
005220        IF FS-RABIDS = 0
005230           MOVE 'PENDING ' TO RABD-ESTADO
005240           REWRITE RABD-REGISTRO
005250        END-IF
005260     END-IF.
005270 310-PROMUEVE-OFERTA-E. EXIT.
005280
005290 311-EVALUA-UNA-OFERTA SECTION.
005300     IF WKS-OFE-ESTADO (WKS-SUBI) = 'OUTBID  '
005310        IF WKS-SUBI-GANADOR = 0
005320           MOVE WKS-SUBI TO WKS-SUBI-GANADOR
005330        ELSE
005340           IF WKS-OFE-MONTO (WKS-SUBI) >
005350                 WKS-OFE-MONTO (WKS-SUBI-GANADOR)
005360              MOVE WKS-SUBI TO WKS-SUBI-GANADOR
005370           END-IF
005380        END-IF
005390     END-IF.
005400 311-EVALUA-UNA-OFERTA-E. EXIT.
005401******************************************************************
005403*             C I E R R E   A U T O M A T I C O  N O C T U R N O *
005405*        (ACCION X CON SECCION-ID = 0, CIERRE MASIVO)            *
005420******************************************************************
005430 400-CIERRA-SECCIONES SECTION.
005440     MOVE 0 TO RASC-SECCION-ID
005450     START RASECT KEY IS NOT LESS THAN RASC-LLAVE
005460        INVALID KEY
005470           MOVE 10 TO FS-RASECT
005480     END-START
005490     PERFORM 401-REVISA-UNA-SECCION
005500        UNTIL FS-RASECT NOT = 0.
005510 400-CIERRA-SECCIONES-E. EXIT.
005520
005530 401-REVISA-UNA-SECCION SECTION.
005540     READ RASECT NEXT RECORD
005550        AT END
005560           MOVE 10 TO FS-RASECT
005570     END-READ
005580     IF FS-RASECT = 0
005590        IF RASC-ESTADO (1:4) = 'OPEN'
005600           AND RASC-FECHA-LIMITE NOT = 0
005610           AND RASC-FECHA-LIMITE < WKS-FECHA-HOY
005620              MOVE RASC-SECCION-ID TO WKS-SECCION-ID
005630              PERFORM 410-CIERRA-Y-ASIGNA-GANADOR
005640        END-IF
005650     END-IF.
005660 401-REVISA-UNA-SECCION-E. EXIT.
005670******************************************************************
005680*   CIERRA UNA SECCION Y LE ASIGNA EL GANADOR (OFERTA PENDIENTE) *
005690*   PARRAFO COMPARTIDO POR EL CIERRE MASIVO Y EL CIERRE MANUAL   *
005700******************************************************************
005710 410-CIERRA-Y-ASIGNA-GANADOR SECTION.
005720     PERFORM 205-CARGA-OFERTAS-SECCION
005730     MOVE 0 TO WKS-SUBI
005740     MOVE 0 TO WKS-SUBI-GANADOR
005750     PERFORM 411-BUSCA-PENDIENTE
005760        VARYING WKS-SUBI FROM 1 BY 1
005770        UNTIL WKS-SUBI > WKS-OFE-CONTADOR
005780     IF WKS-SUBI-GANADOR NOT = 0
005790        MOVE WKS-OFE-INVERSIONISTA-ID (WKS-SUBI-GANADOR)
005800                             TO RASC-GANADOR-INVERSIONISTA-ID
005810        MOVE 'CLOSED                  ' TO RASC-ESTADO
005820     ELSE
005830        MOVE 'OPEN                    ' TO RASC-ESTADO
005840        MOVE RASC-PRECIO-BASE TO RASC-PRECIO-ACTUAL
005850     END-IF
005860     REWRITE RASC-REGISTRO
005870     IF FS-RASECT NOT = 0
005880        MOVE 'REWRITE' TO ACCION
005890        MOVE RASC-LLAVE TO LLAVE
005900        MOVE 'RASECT' TO ARCHIVO
005910        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
005920                              FS-RASECT, FSE-RASECT
005930     END-IF.
005940 410-CIERRA-Y-ASIGNA-GANADOR-E. EXIT.
005950
005960 411-BUSCA-PENDIENTE SECTION.
005970     IF WKS-OFE-ESTADO (WKS-SUBI) = 'PENDING '
005980        MOVE WKS-SUBI TO WKS-SUBI-GANADOR
005990     END-IF.
006000 411-BUSCA-PENDIENTE-E. EXIT.
006010******************************************************************
006020*      E S C A L A   D E   P R E C I O S   T E M P O R A D A     *
006030*                     ( A C C I O N   E )                        *
006040******************************************************************
006050 500-ESCALA-TEMPORADA SECTION.
006060     PERFORM 510-CALCULA-VENTANA-TEMPORADA
006070     MOVE 0 TO RASC-SECCION-ID
006080     START RASECT KEY IS NOT LESS THAN RASC-LLAVE
006090        INVALID KEY
006100           MOVE 10 TO FS-RASECT
006110     END-START
006120     PERFORM 520-ESCALA-UNA-SECCION
006130        UNTIL FS-RASECT NOT = 0.
006140 500-ESCALA-TEMPORADA-E. EXIT.
006150******************************************************************
006160*   CALCULA LA FECHA DE INICIO DE LA PROXIMA TEMPORADA Y LE RESTA*
006170*   DOS DIAS PARA OBTENER LA NUEVA FECHA-LIMITE DE OFERTAS       *
006180******************************************************************
006190 510-CALCULA-VENTANA-TEMPORADA SECTION.
006200     EVALUATE TRUE
006210        WHEN WKS-FH-MES >= 1 AND WKS-FH-MES <= 3
006220           MOVE 04 TO WKS-SIG-TEMP-MES
006230           MOVE WKS-FH-ANIO TO WKS-SIG-TEMP-ANIO
006240        WHEN WKS-FH-MES >= 4 AND WKS-FH-MES <= 6
006250           MOVE 07 TO WKS-SIG-TEMP-MES
006260           MOVE WKS-FH-ANIO TO WKS-SIG-TEMP-ANIO
006270        WHEN WKS-FH-MES >= 7 AND WKS-FH-MES <= 9
006280           MOVE 10 TO WKS-SIG-TEMP-MES
006290           MOVE WKS-FH-ANIO TO WKS-SIG-TEMP-ANIO
006300        WHEN OTHER
006310           MOVE 01 TO WKS-SIG-TEMP-MES
006320           COMPUTE WKS-SIG-TEMP-ANIO = WKS-FH-ANIO + 1
006330     END-EVALUATE
006340     IF WKS-SIG-TEMP-MES = 1
006350        MOVE 12 TO WKS-MES-ANTERIOR
006360        COMPUTE WKS-ANIO-ANTERIOR = WKS-SIG-TEMP-ANIO - 1
006370     ELSE
006380        COMPUTE WKS-MES-ANTERIOR = WKS-SIG-TEMP-MES - 1
006390        MOVE WKS-SIG-TEMP-ANIO TO WKS-ANIO-ANTERIOR
006400     END-IF
006410     MOVE WKS-ANIO-ANTERIOR TO WKS-DC-ANIO
006420     MOVE WKS-MES-ANTERIOR  TO WKS-DC-MES
006430     COMPUTE WKS-DC-DIA =
006440        WKS-DIAS-DEL-MES (WKS-MES-ANTERIOR) - 1.
006450 510-CALCULA-VENTANA-TEMPORADA-E. EXIT.
006460
006470 520-ESCALA-UNA-SECCION SECTION.
006480     READ RASECT NEXT RECORD
006490        AT END
006500           MOVE 10 TO FS-RASECT
006510     END-READ
006520     IF FS-RASECT = 0
006530        COMPUTE RASC-PRECIO-BASE =
006540                RASC-PRECIO-BASE * 1.02
006550        MOVE RASC-PRECIO-BASE TO RASC-PRECIO-ACTUAL
006560        MOVE 'OPEN                    ' TO RASC-ESTADO
006570        MOVE 0 TO RASC-GANADOR-INVERSIONISTA-ID
006580        MOVE WKS-DELAI-CONSTRUIDA TO RASC-FECHA-LIMITE
006590        REWRITE RASC-REGISTRO
006600        IF FS-RASECT NOT = 0
006610           MOVE 'REWRITE' TO ACCION
006620           MOVE RASC-LLAVE TO LLAVE
006630           MOVE 'RASECT' TO ARCHIVO
006640           CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
006650                                 FS-RASECT, FSE-RASECT
006660        END-IF
006670     END-IF.
006680 520-ESCALA-UNA-SECCION-E. EXIT.
006690******************************************************************
006700*                 C I E R R E   D E   A R C H I V O S            *
006710******************************************************************
006720 900-CIERRA-ARCHIVOS SECTION.
006730     CLOSE RASECT RABIDS RAINVR TARJETAS REPORTE.
006740 900-CIERRA-ARCHIVOS-E. EXIT.
